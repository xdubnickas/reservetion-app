000100 IDENTIFICATION DIVISION.                                                 
000200****************************************************************          
000300* LICENSED MATERIALS - PROPERTY OF THE CIVIC CENTER                       
000400* ALL RIGHTS RESERVED                                                     
000500****************************************************************          
000600 PROGRAM-ID. EVRANK01.                                                    
000700 AUTHOR. T. VANCE.                                                        
000800 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000900 DATE-WRITTEN. 03/03/94.                                                  
001000 DATE-COMPILED.                                                           
001100 SECURITY. NON-CONFIDENTIAL.                                              
001200****************************************************************          
001300* PROGRAM:  EVRANK01                                                      
001400*                                                                         
001500* PURPOSE:  SCORES ALL UPCOMING (ACTIVE) EVENTS AGAINST EITHER A          
001600*           WALK-IN PATRON'S SUPPLIED COORDINATES OR A REGISTERED         
001700*           PATRON'S STORED PREFERENCES AND RESERVATION HISTORY,          
001800*           SORTS THE RESULT DESCENDING, AND PRINTS THE TOP 12 AS         
001900*           THE NIGHTLY "SUGGESTED EVENTS" LIST.  RUNS AS THE             
002000*           THIRD AND LAST STEP OF THE NIGHTLY CCESS BATCH CYCLE,         
002100*           AFTER EVSTAT01 AND EVRATE01.                                  
002200*                                                                         
002300*           CALLER CONTEXT (ANONYMOUS-WITH-COORDS, ANONYMOUS-NO-          
002400*           COORDS, OR REGISTERED-USER) ARRIVES ON THE RUN-PARM           
002500*           CARD, RANPARM, READ ONCE AT START-UP - SEE 600-READ-          
002600*           RUN-PARM BELOW.                                               
002700*                                                                         
002800* MAINTENANCE HISTORY                                                     
002900* DATE      BY   REQUEST     DESCRIPTION                                  
003000* --------  ---  ----------  -------------------------------              
003100* 03/03/94  DM   CCS-0293    ORIGINAL PROGRAM - ANONYMOUS,                
003200*                            COORDINATES-ONLY SCORING.                    
003300* 08/19/97  RH   CCS-0388    ADDED THE REGISTERED-PATRON BRANCH           
003400*                            (PREFERENCE/HISTORY SCORING) FOR THE         
003500*                            NEW "MY SUGGESTIONS" MEMBER SCREEN.          
003600* 06/18/98  PO   CCS-0403    YEAR 2000 - SEE EVSTSUB, WHICH THIS          
003700*                            PROGRAM CALLS FOR STATUS REFRESH.            
003800* 03/11/02  TV   CCS-0509    ADDED THE EVGEO01 CALL FOR NEAREST-          
003900*                            CITY AND DISTANCE SCORING (WAS A             
004000*                            FLAT ZIP-PREFIX COMPARE BEFORE - SEE         
004100*                            OLD 280-CALC-DISTANCE-SCORE IN THE           
004200*                            SOURCE LIBRARY GENERATION BACKED UP          
004300*                            UNDER CCS-0509-OLD IF THIS EVER NEEDS        
004400*                            TO BE BACKED OUT).                           
004500* 02/05/03  TV   CCS-0515    SPLIT THE INSERTION SORT OUT TO ITS          
004600*                            OWN SUBROUTINE, EVSORT01, TO MATCH           
004700*                            THE SHOP'S "ONE ALGORITHM, ONE COPY"         
004800*                            RULE AFTER EVSTSUB WAS SHARED OUT.           
004900* 11/12/04  RG   CCS-0563    215-FIND-NEAREST-CITY WAS BEING              
005000*                            PERFORMED ON THE REGISTERED-USER             
005100*                            BRANCH EVEN WITH NO COORDINATES ON           
005200*                            THE RUN-PARM CARD - HARMLESS SINCE           
005300*                            242 ALREADY ZEROES THE LOCATION              
005400*                            SCORE IN THAT CASE, BUT A WASTED             
005500*                            EVGEO01 CALL EVERY RUN.  GUARDED IT          
005600*                            WITH RP-COORDS-SUPPLIED TO MATCH THE         
005700*                            ANONYMOUS BRANCH ABOVE.                      
005800****************************************************************          
005900 ENVIRONMENT DIVISION.                                                    
006000 CONFIGURATION SECTION.                                                   
006100 SOURCE-COMPUTER. IBM-390.                                                
006200 OBJECT-COMPUTER. IBM-390.                                                
006300 SPECIAL-NAMES.                                                           
006400     C01 IS TOP-OF-FORM                                                   
006500     CLASS NUMERIC-RATING IS '0' THRU '5'                                 
006600     UPSI-0 ON STATUS IS CCS-DEBUG-ON                                     
006700            OFF STATUS IS CCS-DEBUG-OFF.                                  
006800 INPUT-OUTPUT SECTION.                                                    
006900 FILE-CONTROL.                                                            
007000     SELECT RUN-PARM-FILE ASSIGN TO RANPARM                               
007100         FILE STATUS IS WS-RANPARM-STATUS.                                
007200                                                                          
007300     SELECT EVENT-FILE ASSIGN TO EVTFILE                                  
007400         ORGANIZATION IS LINE SEQUENTIAL                                  
007500         FILE STATUS IS WS-EVTFILE-STATUS.                                
007600                                                                          
007700     SELECT RESERVATION-FILE ASSIGN TO RESFILE                            
007800         ORGANIZATION IS LINE SEQUENTIAL                                  
007900         FILE STATUS IS WS-RESFILE-STATUS.                                
008000                                                                          
008100     SELECT LOCALITY-FILE ASSIGN TO LOCFILE                               
008200         ORGANIZATION IS LINE SEQUENTIAL                                  
008300         FILE STATUS IS WS-LOCFILE-STATUS.                                
008400                                                                          
008500     SELECT ROOM-FILE ASSIGN TO ROOMFILE                                  
008600         ORGANIZATION IS LINE SEQUENTIAL                                  
008700         FILE STATUS IS WS-ROOMFILE-STATUS.                               
008800                                                                          
008900     SELECT CITY-FILE ASSIGN TO CITYFILE                                  
009000         ORGANIZATION IS LINE SEQUENTIAL                                  
009100         FILE STATUS IS WS-CITYFILE-STATUS.                               
009200                                                                          
009300     SELECT USER-FILE ASSIGN TO USRFILE                                   
009400         ORGANIZATION IS LINE SEQUENTIAL                                  
009500         FILE STATUS IS WS-USRFILE-STATUS.                                
009600                                                                          
009700     SELECT SUGGESTIONS-REPORT ASSIGN TO SUGRPT                           
009800         ORGANIZATION IS LINE SEQUENTIAL                                  
009900         FILE STATUS IS WS-SUGRPT-STATUS.                                 
010000                                                                          
010100 DATA DIVISION.                                                           
010200 FILE SECTION.                                                            
010300 FD  RUN-PARM-FILE                                                        
010400     RECORDING MODE IS F.                                                 
010500 01  RUN-PARM-RECORD.                                                     
010600     05  RP-CALLER-TYPE            PIC X(01).                             
010700         88  RP-ANONYMOUS                  VALUE 'A'.                     
010800         88  RP-REGISTERED                 VALUE 'R'.                     
010900     05  RP-HAS-COORDS             PIC X(01).                             
011000         88  RP-COORDS-SUPPLIED            VALUE 'Y'.                     
011100         88  RP-COORDS-NOT-SUPPLIED         VALUE 'N'.                    
011200     05  RP-CALLER-LAT             PIC S9(03)V9(06).                      
011300     05  RP-CALLER-LON             PIC S9(03)V9(06).                      
011400     05  RP-CALLER-USER-ID         PIC 9(09).                             
011500     05  FILLER                    PIC X(20).                             
011600                                                                          
011700 FD  EVENT-FILE                                                           
011800     RECORDING MODE IS F                                                  
011900     BLOCK CONTAINS 0 RECORDS.                                            
012000 COPY EVTMSTR.                                                            
012100                                                                          
012200 FD  RESERVATION-FILE                                                     
012300     RECORDING MODE IS F                                                  
012400     BLOCK CONTAINS 0 RECORDS.                                            
012500 COPY RESMSTR.                                                            
012600                                                                          
012700 FD  LOCALITY-FILE                                                        
012800     RECORDING MODE IS F                                                  
012900     BLOCK CONTAINS 0 RECORDS.                                            
013000 COPY LOCMSTR.                                                            
013100                                                                          
013200 FD  ROOM-FILE                                                            
013300     RECORDING MODE IS F                                                  
013400     BLOCK CONTAINS 0 RECORDS.                                            
013500 COPY ROOMMSTR.                                                           
013600                                                                          
013700 FD  CITY-FILE                                                            
013800     RECORDING MODE IS F                                                  
013900     BLOCK CONTAINS 0 RECORDS.                                            
014000 COPY CITYMSTR.                                                           
014100                                                                          
014200 FD  USER-FILE                                                            
014300     RECORDING MODE IS F                                                  
014400     BLOCK CONTAINS 0 RECORDS.                                            
014500 COPY USRMSTR.                                                            
014600                                                                          
014700 FD  SUGGESTIONS-REPORT                                                   
014800     RECORDING MODE IS F.                                                 
014900 COPY SUGRPT.                                                             
015000                                                                          
015100****************************************************************          
015200 WORKING-STORAGE SECTION.                                                 
015300****************************************************************          
015400*                                                                         
015500 01  SYSTEM-DATE-AND-TIME.                                                
015600     05  CURRENT-DATE.                                                    
015700         10  CURRENT-YEAR        PIC 9(2).                                
015800         10  CURRENT-MONTH       PIC 9(2).                                
015900         10  CURRENT-DAY         PIC 9(2).                                
016000     05  CURRENT-TIME.                                                    
016100         10  CURRENT-HOUR        PIC 9(2).                                
016200         10  CURRENT-MINUTE      PIC 9(2).                                
016300         10  CURRENT-SECOND      PIC 9(2).                                
016400         10  CURRENT-HNDSEC      PIC 9(2).                                
016500*                                                                         
016600 01  WS-FIELDS.                                                           
016700     05  WS-RANPARM-STATUS       PIC X(2)  VALUE SPACES.                  
016800     05  WS-EVTFILE-STATUS       PIC X(2)  VALUE SPACES.                  
016900     05  WS-RESFILE-STATUS       PIC X(2)  VALUE SPACES.                  
017000     05  WS-LOCFILE-STATUS       PIC X(2)  VALUE SPACES.                  
017100     05  WS-ROOMFILE-STATUS      PIC X(2)  VALUE SPACES.                  
017200     05  WS-CITYFILE-STATUS      PIC X(2)  VALUE SPACES.                  
017300     05  WS-USRFILE-STATUS       PIC X(2)  VALUE SPACES.                  
017400     05  WS-SUGRPT-STATUS        PIC X(2)  VALUE SPACES.                  
017500*                                                                         
017600* EVENT MASTER TABLE - HOLDS THE REFRESHED STATUS AND EVERY               
017700* SCORING FIELD NEEDED, SO THE SCORING PARAGRAPHS NEVER RE-READ           
017800* THE FILE.                                                               
017900 01  WK-EVT-TABLE-CTL.                                                    
018000     05  WK-EVT-TABLE-CNT         PIC 9(04) COMP VALUE 0.                 
018100 01  WK-EVT-TABLE.                                                        
018200     05  WK-EVT-ENTRY OCCURS 1 TO 9999 TIMES                              
018300             DEPENDING ON WK-EVT-TABLE-CNT                                
018400             INDEXED BY WK-EVT-IX.                                        
018500         10  WK-EVT-ID             PIC 9(09).                             
018600         10  WK-EVT-NAME           PIC X(40).                             
018700         10  WK-EVT-CATEGORY       PIC X(50).                             
018800         10  WK-EVT-PRICE          PIC 9(08)V99 COMP-3.                   
018900         10  WK-EVT-DATE           PIC 9(08).                             
019000         10  WK-EVT-START-TIME     PIC 9(04).                             
019100         10  WK-EVT-MAX-CAPACITY   PIC 9(06).                             
019200         10  WK-EVT-STATUS         PIC X(08).                             
019300         10  WK-EVT-ROOM-1-ID      PIC 9(09).                             
019400         10  WK-EVT-RES-COUNT      PIC 9(06) COMP.                        
019500         10  WK-EVT-CONFIRM-CNT    PIC 9(06) COMP.                        
019600         10  WK-EVT-KEEP-SW        PIC X(01).                             
019700             88  WK-EVT-IS-UPCOMING        VALUE 'Y'.                     
019800             88  WK-EVT-NOT-UPCOMING        VALUE 'N'.                    
019900         10  WK-EVT-ALREADY-RES-SW PIC X(01) VALUE 'N'.                   
020000             88  WK-EVT-ALREADY-RESERVED    VALUE 'Y'.                    
020100         10  WK-EVT-CITY-ID        PIC 9(09).                             
020200*                                                                         
020300* RESERVATION TABLE - USED BOTH TO COUNT PER-EVENT RESERVATIONS           
020400* FOR THE AVAILABILITY SCORE AND TO BUILD A PATRON'S PAST-EVENTS          
020500* SET FOR THE HISTORY SCORE.                                              
020600 01  WK-RES-TABLE-CTL.                                                    
020700     05  WK-RES-TABLE-CNT         PIC 9(05) COMP VALUE 0.                 
020800 01  WK-RES-TABLE.                                                        
020900     05  WK-RES-ENTRY OCCURS 1 TO 20000 TIMES                             
021000             DEPENDING ON WK-RES-TABLE-CNT                                
021100             INDEXED BY WK-RES-IX.                                        
021200         10  WK-RES-USER-ID        PIC 9(09).                             
021300         10  WK-RES-EVENT-ID       PIC 9(09).                             
021400         10  WK-RES-CONFIRM-SW     PIC X(01).                             
021500             88  WK-RES-IS-CONFIRMED       VALUE 'Y'.                     
021600 01  WK-RES-TABLE-CTL-DUMP REDEFINES WK-RES-TABLE-CTL PIC X(02).          
021700*                                                                         
021800* DISTINCT PAST-EVENTS SET FOR THE TARGET REGISTERED PATRON, BUILT        
021900* ONCE AND RE-USED FOR EVERY CANDIDATE'S HISTORY SCORE - HOLDS            
022000* A SUBSCRIPT INTO WK-EVT-TABLE, NOT THE EVENT ID ITSELF.                 
022100 01  WK-PAST-EVT-TABLE-CTL.                                               
022200     05  WK-PAST-EVT-CNT          PIC 9(04) COMP VALUE 0.                 
022300 01  WK-PAST-EVT-TABLE.                                                   
022400     05  WK-PAST-EVT-ENTRY OCCURS 0 TO 9999 TIMES                         
022500             DEPENDING ON WK-PAST-EVT-CNT                                 
022600             INDEXED BY WK-PAST-IX.                                       
022700         10  WK-PAST-EVT-INDEX     PIC 9(04) COMP.                        
022800*                                                                         
022900* LOCALITY/ROOM/CITY REFERENCE TABLES.                                    
023000 01  WK-LOC-TABLE-CTL.                                                    
023100     05  WK-LOC-TABLE-CNT         PIC 9(04) COMP VALUE 0.                 
023200 01  WK-LOC-TABLE.                                                        
023300     05  WK-LOC-ENTRY OCCURS 1 TO 9999 TIMES                              
023400             DEPENDING ON WK-LOC-TABLE-CNT                                
023500             INDEXED BY WK-LOC-IX.                                        
023600         10  WK-LOC-ID             PIC 9(09).                             
023700         10  WK-LOC-CITY-ID        PIC 9(09).                             
023800*                                                                         
023900 01  WK-ROOM-TABLE-CTL.                                                   
024000     05  WK-ROOM-TABLE-CNT        PIC 9(04) COMP VALUE 0.                 
024100 01  WK-ROOM-TABLE.                                                       
024200     05  WK-ROOM-ENTRY OCCURS 1 TO 9999 TIMES                             
024300             DEPENDING ON WK-ROOM-TABLE-CNT                               
024400             INDEXED BY WK-ROOM-IX.                                       
024500         10  WK-ROOM-ID            PIC 9(09).                             
024600         10  WK-ROOM-LOCALITY-ID   PIC 9(09).                             
024700*                                                                         
024800 01  WK-CITY-TABLE-CTL.                                                   
024900     05  WK-CITY-TABLE-CNT        PIC 9(04) COMP VALUE 0.                 
025000 01  WK-CITY-TABLE.                                                       
025100     05  WK-CITY-ENTRY OCCURS 1 TO 9999 TIMES                             
025200             DEPENDING ON WK-CITY-TABLE-CNT                               
025300             INDEXED BY WK-CITY-IX.                                       
025400         10  WK-CITY-ID            PIC 9(09).                             
025500         10  WK-CITY-HAS-COORDS    PIC X(01).                             
025600         10  WK-CITY-LAT           PIC S9(03)V9(06).                      
025700         10  WK-CITY-LON           PIC S9(03)V9(06).                      
025800 01  WK-CITY-TABLE-CTL-DUMP REDEFINES WK-CITY-TABLE-CTL PIC X(02).        
025900*                                                                         
026000* CANDIDATE/SCORE TABLE - BUILT FROM WK-EVT-TABLE, SCORED, THEN           
026100* HANDED TO EVSORT01 AS A LINKAGE PARAMETER.                              
026200 01  WK-SCORE-TABLE-CTL.                                                  
026300     05  WK-SCORE-TABLE-CNT       PIC S9(04) COMP VALUE 0.                
026400 01  WK-SCORE-TABLE.                                                      
026500     05  WK-SCORE-ENTRY OCCURS 1 TO 9999 TIMES                            
026600             DEPENDING ON WK-SCORE-TABLE-CNT                              
026700             INDEXED BY WK-SCORE-IX.                                      
026800         10  WK-SCORE-VALUE        PIC S9(03)V9(04) COMP-3.               
026900         10  WK-SCORE-EVT-ID       PIC 9(09).                             
027000         10  WK-SCORE-ORIG-SEQ     PIC 9(04) COMP.                        
027100*                                                                         
027200* SCORING WORK FIELDS.                                                    
027300 01  WK-SCORING-WORK COMP-3.                                              
027400     05  WK-SAME-CITY-TERM         PIC S9(01)V9(04).                      
027500     05  WK-DISTANCE-SCORE         PIC S9(01)V9(04).                      
027600     05  WK-FREE-EVENT-TERM        PIC S9(01)V9(04).                      
027700     05  WK-AVAILABILITY-SCORE     PIC S9(01)V9(04).                      
027800     05  WK-PREFERENCE-SCORE       PIC S9(01)V9(04).                      
027900     05  WK-HISTORY-SCORE          PIC S9(01)V9(04).                      
028000     05  WK-LOCATION-SCORE         PIC S9(01)V9(04).                      
028100     05  WK-FINAL-SCORE            PIC S9(01)V9(04).                      
028200     05  WK-AVAILABLE-PCT          PIC S9(01)V9(04).                      
028300 01  WK-SCORING-WORK-DUMP REDEFINES WK-SCORING-WORK PIC X(36).            
028400*                                                                         
028500 01  WK-PREFERENCE-WORK.                                                  
028600     05  WK-PREF-SUB-SUM           PIC S9(01)V9(04) COMP-3.               
028700     05  WK-PREF-SUB-COUNT         PIC 9(01) COMP VALUE 0.                
028800     05  WK-PREF-CATEGORY-SCORE    PIC S9(01)V9(04) COMP-3.               
028900     05  WK-PREF-PRICE-SCORE       PIC S9(01)V9(04) COMP-3.               
029000     05  WK-PREF-CITY-SCORE        PIC S9(01)V9(04) COMP-3.               
029100     05  WK-PREF-RANGE             PIC S9(08)V99   COMP-3.                
029200     05  WK-PREF-TOLERANCE         PIC S9(08)V99   COMP-3.                
029300     05  WK-PREF-CLOSEST-DIFF      PIC S9(08)V99   COMP-3.                
029400     05  WK-PREF-DIFF-1            PIC S9(08)V99   COMP-3.                
029500     05  WK-PREF-DIFF-2            PIC S9(08)V99   COMP-3.                
029600*                                                                         
029700 01  WK-HISTORY-WORK.                                                     
029800     05  WK-PAST-CATEGORY-CNT      PIC 9(05) COMP VALUE 0.                
029900     05  WK-PAST-CITY-CNT          PIC 9(05) COMP VALUE 0.                
030000     05  WK-PAST-PRICE-CNT         PIC 9(05) COMP VALUE 0.                
030100     05  WK-PAST-TOTAL-CNT         PIC 9(05) COMP VALUE 0.                
030200     05  WK-PAST-PRICE-TOLERANCE   PIC S9(08)V99 COMP-3.                  
030300     05  WK-PAST-EVT-PRICE-DIFF    PIC S9(08)V99 COMP-3.                  
030400*                                                                         
030500*--- SCAN/MATCH SCRATCH FIELDS - SAME 77-LEVEL HABIT USED BY              
030600*--- THE OLD REDEMPTION-ANALYSIS JOB'S SUB1/SUB2/TEST-STATUS.             
030700 77  WK-FOUND-SW               PIC X     VALUE 'N'.                       
030800     88  WK-ITEM-FOUND                 VALUE 'Y'.                         
030900     88  WK-ITEM-NOT-FOUND              VALUE 'N'.                        
031000 77  WK-MATCH-IX               PIC 9(04) COMP VALUE 0.                    
031100 77  WK-USER-MATCH-IX          PIC 9(04) COMP VALUE 0.                    
031200 77  WK-NEAREST-CITY-ID        PIC 9(09) VALUE 0.                         
031300 77  WK-NEAREST-CITY-FOUND     PIC X(01) VALUE 'N'.                       
031400     88  WK-NEAREST-CITY-WAS-FOUND     VALUE 'Y'.                         
031500 77  WK-DISTANCE-KM            PIC S9(07)V9(02).                          
031600 77  WK-CANDIDATE-CITY-ID      PIC 9(09) VALUE 0.                         
031700 77  WK-RPT-LINE-COUNT         PIC 9(02) COMP VALUE 0.                    
031800*                                                                         
031900* LINKAGE-STYLE COMMUNICATION AREAS FOR THE CALLED SUBPROGRAMS -          
032000* NOT ACTUALLY IN LINKAGE SECTION SINCE THIS PROGRAM IS THE               
032100* CALLER, NOT THE CALLED.                                                 
032200 01  WK-GEO-FUNCTION-CODE          PIC X(01).                             
032300 01  WK-GEO-POINT-1.                                                      
032400     05  WK-GEO-LAT-1              PIC S9(03)V9(06).                      
032500     05  WK-GEO-LON-1              PIC S9(03)V9(06).                      
032600 01  WK-GEO-POINT-2.                                                      
032700     05  WK-GEO-LAT-2              PIC S9(03)V9(06).                      
032800     05  WK-GEO-LON-2              PIC S9(03)V9(06).                      
032900*                                                                         
033000 01  WK-STSUB-MAX-CAP              PIC 9(06).                             
033100 01  WK-STSUB-CONFIRM-CNT          PIC 9(06).                             
033200 01  WK-STSUB-DATE                 PIC 9(08).                             
033300 01  WK-STSUB-TIME                 PIC 9(04).                             
033400 01  WK-STSUB-NEW-STATUS           PIC X(08).                             
033500 01  WK-STSUB-RETURN-CD            PIC S9(04) COMP.                       
033600*                                                                         
033700 01  REPORT-TOTALS.                                                       
033800     05  NUM-EVENTS-READ          PIC S9(9)  COMP-3 VALUE +0.             
033900     05  NUM-UPCOMING-EVENTS      PIC S9(9)  COMP-3 VALUE +0.             
034000     05  NUM-CANDIDATE-EVENTS     PIC S9(9)  COMP-3 VALUE +0.             
034100     05  NUM-SUGGESTIONS-WRITTEN  PIC S9(9)  COMP-3 VALUE +0.             
034200*                                                                         
034300****************************************************************          
034400 PROCEDURE DIVISION.                                                      
034500****************************************************************          
034600*                                                                         
034700 000-MAIN.                                                                
034800     ACCEPT CURRENT-DATE FROM DATE.                                       
034900     ACCEPT CURRENT-TIME FROM TIME.                                       
035000     DISPLAY 'EVRANK01 STARTED DATE = ' CURRENT-MONTH '/'                 
035100            CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.                  
035200                                                                          
035300     PERFORM 700-OPEN-FILES.                                              
035400     PERFORM 600-READ-RUN-PARM.                                           
035500                                                                          
035600     PERFORM 710-LOAD-EVENT-TABLE.                                        
035700     PERFORM 720-LOAD-RESERVATION-TABLE.                                  
035800     PERFORM 730-LOAD-LOCALITY-TABLE.                                     
035900     PERFORM 740-LOAD-ROOM-TABLE.                                         
036000     PERFORM 750-LOAD-CITY-TABLE.                                         
036100                                                                          
036200     PERFORM 100-BUILD-UPCOMING-EVENTS.                                   
036300                                                                          
036400     IF RP-ANONYMOUS                                                      
036500         IF RP-COORDS-NOT-SUPPLIED                                        
036600             PERFORM 210-SCORE-ANON-NO-COORDS                             
036700         ELSE                                                             
036800             PERFORM 215-FIND-NEAREST-CITY                                
036900             PERFORM 220-SCORE-ANON-WITH-COORDS                           
037000         END-IF                                                           
037100     ELSE                                                                 
037200         IF RP-COORDS-SUPPLIED                                            
037300             PERFORM 215-FIND-NEAREST-CITY                                
037400         END-IF                                                           
037500         PERFORM 230-BUILD-CANDIDATE-EVENTS                               
037600         PERFORM 240-SCORE-REGISTERED-USER                                
037700     END-IF.                                                              
037800                                                                          
037900     PERFORM 500-SORT-AND-EMIT.                                           
038000                                                                          
038100     DISPLAY 'EVRANK01 EVENTS READ    = ' NUM-EVENTS-READ.                
038200     DISPLAY 'EVRANK01 UPCOMING       = ' NUM-UPCOMING-EVENTS.            
038300     DISPLAY 'EVRANK01 SUGGESTIONS    = ' NUM-SUGGESTIONS-WRITTEN.        
038400                                                                          
038500     PERFORM 790-CLOSE-FILES.                                             
038600     GOBACK.                                                              
038700                                                                          
038800 600-READ-RUN-PARM.                                                       
038900*--- CALLER CONTEXT COMES IN AS A ONE-CARD PARAMETER FILE, THE            
039000*--- SHOP'S USUAL WAY OF DRIVING A BATCH JOB FROM JCL SYSIN.              
039100     MOVE 'A' TO RP-CALLER-TYPE.                                          
039200     MOVE 'N' TO RP-HAS-COORDS.                                           
039300     READ RUN-PARM-FILE                                                   
039400         AT END                                                           
039500             DISPLAY 'NO RUN-PARM CARD - DEFAULTING TO ANONYMOUS'         
039600         NOT AT END                                                       
039700             CONTINUE                                                     
039800     END-READ.                                                            
039900 600-EXIT.                                                                
040000     EXIT.                                                                
040100                                                                          
040200 700-OPEN-FILES.                                                          
040300     OPEN INPUT  RUN-PARM-FILE                                            
040400                 EVENT-FILE                                               
040500                 RESERVATION-FILE                                         
040600                 LOCALITY-FILE                                            
040700                 ROOM-FILE                                                
040800                 CITY-FILE                                                
040900                 USER-FILE                                                
041000          OUTPUT SUGGESTIONS-REPORT.                                      
041100     IF WS-EVTFILE-STATUS NOT = '00'                                      
041200         DISPLAY 'ERROR OPENING EVENT FILE. RC:' WS-EVTFILE-STATUS        
041300         DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'                  
041400         MOVE 16 TO RETURN-CODE                                           
041500         GOBACK                                                           
041600     END-IF.                                                              
041700 700-EXIT.                                                                
041800     EXIT.                                                                
041900                                                                          
042000 710-LOAD-EVENT-TABLE.                                                    
042100     MOVE 0 TO WK-EVT-TABLE-CNT.                                          
042200     PERFORM 711-LOAD-ONE-EVT                                             
042300             UNTIL WS-EVTFILE-STATUS NOT = '00'.                          
042400 710-EXIT.                                                                
042500     EXIT.                                                                
042600                                                                          
042700 711-LOAD-ONE-EVT.                                                        
042800     READ EVENT-FILE                                                      
042900         AT END MOVE '10' TO WS-EVTFILE-STATUS                            
043000         NOT AT END                                                       
043100             ADD 1 TO NUM-EVENTS-READ                                     
043200             ADD 1 TO WK-EVT-TABLE-CNT                                    
043300             SET WK-EVT-IX TO WK-EVT-TABLE-CNT                            
043400             MOVE EVT-ID            TO WK-EVT-ID (WK-EVT-IX)              
043500             MOVE EVT-NAME (1:40)   TO WK-EVT-NAME (WK-EVT-IX)            
043600             MOVE EVT-CATEGORY      TO WK-EVT-CATEGORY (WK-EVT-IX)        
043700             MOVE EVT-PRICE         TO WK-EVT-PRICE (WK-EVT-IX)           
043800             MOVE EVT-DATE          TO WK-EVT-DATE (WK-EVT-IX)            
043900             MOVE EVT-START-TIME                                          
044000                     TO WK-EVT-START-TIME (WK-EVT-IX)                     
044100             MOVE EVT-MAX-CAPACITY                                        
044200                     TO WK-EVT-MAX-CAPACITY (WK-EVT-IX)                   
044300             MOVE EVT-STATUS        TO WK-EVT-STATUS (WK-EVT-IX)          
044400             MOVE 'N'               TO WK-EVT-KEEP-SW (WK-EVT-IX)         
044500             MOVE 'N'         TO WK-EVT-ALREADY-RES-SW (WK-EVT-IX)        
044600             MOVE 0                                                       
044700                     TO WK-EVT-RES-COUNT (WK-EVT-IX)                      
044800             MOVE 0                 TO WK-EVT-CITY-ID (WK-EVT-IX)         
044900             IF EVT-ROOM-COUNT > 0                                        
045000                 MOVE EVT-ROOM-IDS (1)                                    
045100                         TO WK-EVT-ROOM-1-ID (WK-EVT-IX)                  
045200             ELSE                                                         
045300                 MOVE 0 TO WK-EVT-ROOM-1-ID (WK-EVT-IX)                   
045400             END-IF                                                       
045500     END-READ.                                                            
045600 711-EXIT.                                                                
045700     EXIT.                                                                
045800                                                                          
045900 720-LOAD-RESERVATION-TABLE.                                              
046000     MOVE 0 TO WK-RES-TABLE-CNT.                                          
046100     PERFORM 721-LOAD-ONE-RES                                             
046200             UNTIL WS-RESFILE-STATUS NOT = '00'.                          
046300 720-EXIT.                                                                
046400     EXIT.                                                                
046500                                                                          
046600 721-LOAD-ONE-RES.                                                        
046700     READ RESERVATION-FILE                                                
046800         AT END MOVE '10' TO WS-RESFILE-STATUS                            
046900         NOT AT END                                                       
047000             ADD 1 TO WK-RES-TABLE-CNT                                    
047100             SET WK-RES-IX TO WK-RES-TABLE-CNT                            
047200             MOVE RES-USER-ID  TO WK-RES-USER-ID (WK-RES-IX)              
047300             MOVE RES-EVENT-ID TO WK-RES-EVENT-ID (WK-RES-IX)             
047400             IF RES-IS-CONFIRMED                                          
047500                 MOVE 'Y' TO WK-RES-CONFIRM-SW (WK-RES-IX)                
047600             ELSE                                                         
047700                 MOVE 'N' TO WK-RES-CONFIRM-SW (WK-RES-IX)                
047800             END-IF                                                       
047900     END-READ.                                                            
048000 721-EXIT.                                                                
048100     EXIT.                                                                
048200                                                                          
048300 730-LOAD-LOCALITY-TABLE.                                                 
048400     MOVE 0 TO WK-LOC-TABLE-CNT.                                          
048500     PERFORM 731-LOAD-ONE-LOC                                             
048600             UNTIL WS-LOCFILE-STATUS NOT = '00'.                          
048700 730-EXIT.                                                                
048800     EXIT.                                                                
048900                                                                          
049000 731-LOAD-ONE-LOC.                                                        
049100     READ LOCALITY-FILE                                                   
049200         AT END MOVE '10' TO WS-LOCFILE-STATUS                            
049300         NOT AT END                                                       
049400             ADD 1 TO WK-LOC-TABLE-CNT                                    
049500             SET WK-LOC-IX TO WK-LOC-TABLE-CNT                            
049600             MOVE LOC-ID      TO WK-LOC-ID (WK-LOC-IX)                    
049700             MOVE LOC-CITY-ID TO WK-LOC-CITY-ID (WK-LOC-IX)               
049800     END-READ.                                                            
049900 731-EXIT.                                                                
050000     EXIT.                                                                
050100                                                                          
050200 740-LOAD-ROOM-TABLE.                                                     
050300     MOVE 0 TO WK-ROOM-TABLE-CNT.                                         
050400     PERFORM 741-LOAD-ONE-ROOM                                            
050500             UNTIL WS-ROOMFILE-STATUS NOT = '00'.                         
050600 740-EXIT.                                                                
050700     EXIT.                                                                
050800                                                                          
050900 741-LOAD-ONE-ROOM.                                                       
051000     READ ROOM-FILE                                                       
051100         AT END MOVE '10' TO WS-ROOMFILE-STATUS                           
051200         NOT AT END                                                       
051300             ADD 1 TO WK-ROOM-TABLE-CNT                                   
051400             SET WK-ROOM-IX TO WK-ROOM-TABLE-CNT                          
051500             MOVE ROOM-ID          TO WK-ROOM-ID (WK-ROOM-IX)             
051600             MOVE ROOM-LOCALITY-ID                                        
051700                     TO WK-ROOM-LOCALITY-ID (WK-ROOM-IX)                  
051800     END-READ.                                                            
051900 741-EXIT.                                                                
052000     EXIT.                                                                
052100                                                                          
052200 750-LOAD-CITY-TABLE.                                                     
052300     MOVE 0 TO WK-CITY-TABLE-CNT.                                         
052400     PERFORM 751-LOAD-ONE-CITY                                            
052500             UNTIL WS-CITYFILE-STATUS NOT = '00'.                         
052600 750-EXIT.                                                                
052700     EXIT.                                                                
052800                                                                          
052900 751-LOAD-ONE-CITY.                                                       
053000     READ CITY-FILE                                                       
053100         AT END MOVE '10' TO WS-CITYFILE-STATUS                           
053200         NOT AT END                                                       
053300             ADD 1 TO WK-CITY-TABLE-CNT                                   
053400             SET WK-CITY-IX TO WK-CITY-TABLE-CNT                          
053500             MOVE CITY-ID           TO WK-CITY-ID (WK-CITY-IX)            
053600             IF CITY-HAS-COORDS                                           
053700                 MOVE 'Y' TO WK-CITY-HAS-COORDS (WK-CITY-IX)              
053800             ELSE                                                         
053900                 MOVE 'N' TO WK-CITY-HAS-COORDS (WK-CITY-IX)              
054000             END-IF                                                       
054100             MOVE CITY-LATITUDE  TO WK-CITY-LAT (WK-CITY-IX)              
054200             MOVE CITY-LONGITUDE TO WK-CITY-LON (WK-CITY-IX)              
054300     END-READ.                                                            
054400 751-EXIT.                                                                
054500     EXIT.                                                                
054600                                                                          
054700 100-BUILD-UPCOMING-EVENTS.                                               
054800*--- CCS-0403: REFRESH EVERY EVENT'S STATUS THROUGH THE SAME              
054900*--- SHARED RULE EVSTAT01 USES BEFORE THIS JOB EVER SCORES OR             
055000*--- FILTERS, SO A LAPSED OR FULL EVENT NEVER SLIPS INTO A                
055100*--- SUGGESTIONS LIST - KEEP ACTIVE EVENTS ONLY.                          
055200     PERFORM 110-COUNT-RESERVATIONS                                       
055300             VARYING WK-EVT-IX FROM 1 BY 1                                
055400             UNTIL WK-EVT-IX > WK-EVT-TABLE-CNT.                          
055500     PERFORM 120-REFRESH-ONE-EVENT                                        
055600             VARYING WK-EVT-IX FROM 1 BY 1                                
055700             UNTIL WK-EVT-IX > WK-EVT-TABLE-CNT.                          
055800     PERFORM 130-RESOLVE-EVENT-CITY                                       
055900             VARYING WK-EVT-IX FROM 1 BY 1                                
056000             UNTIL WK-EVT-IX > WK-EVT-TABLE-CNT.                          
056100 100-EXIT.                                                                
056200     EXIT.                                                                
056300                                                                          
056400 110-COUNT-RESERVATIONS.                                                  
056500     MOVE 0 TO WK-EVT-RES-COUNT (WK-EVT-IX).                              
056600     MOVE 0 TO WK-EVT-CONFIRM-CNT (WK-EVT-IX).                            
056700     PERFORM 111-TALLY-ONE-RES                                            
056800             VARYING WK-RES-IX FROM 1 BY 1                                
056900             UNTIL WK-RES-IX > WK-RES-TABLE-CNT.                          
057000 110-EXIT.                                                                
057100     EXIT.                                                                
057200                                                                          
057300 111-TALLY-ONE-RES.                                                       
057400*--- WK-EVT-RES-COUNT IS EVERY RESERVATION REGARDLESS OF STATUS           
057500*--- (USED BY THE AVAILABILITY SCORE BELOW); WK-EVT-CONFIRM-CNT IS        
057600*--- CONFIRMED ONLY (USED BY THE STATUS REFRESH, SAME RULE AS             
057700*--- EVSTAT01).                                                           
057800     IF WK-RES-EVENT-ID (WK-RES-IX) = WK-EVT-ID (WK-EVT-IX)               
057900         ADD 1 TO WK-EVT-RES-COUNT (WK-EVT-IX)                            
058000         IF WK-RES-IS-CONFIRMED (WK-RES-IX)                               
058100             ADD 1 TO WK-EVT-CONFIRM-CNT (WK-EVT-IX)                      
058200         END-IF                                                           
058300     END-IF.                                                              
058400 111-EXIT.                                                                
058500     EXIT.                                                                
058600                                                                          
058700 120-REFRESH-ONE-EVENT.                                                   
058800     MOVE WK-EVT-MAX-CAPACITY (WK-EVT-IX) TO WK-STSUB-MAX-CAP.            
058900     MOVE WK-EVT-CONFIRM-CNT (WK-EVT-IX) TO WK-STSUB-CONFIRM-CNT.         
059000     MOVE WK-EVT-DATE (WK-EVT-IX) TO WK-STSUB-DATE.                       
059100     MOVE WK-EVT-START-TIME (WK-EVT-IX) TO WK-STSUB-TIME.                 
059200     CALL 'EVSTSUB' USING WK-STSUB-MAX-CAP, WK-STSUB-CONFIRM-CNT,         
059300             WK-STSUB-DATE, WK-STSUB-TIME, WK-STSUB-NEW-STATUS,           
059400             WK-STSUB-RETURN-CD.                                          
059500     MOVE WK-STSUB-NEW-STATUS TO WK-EVT-STATUS (WK-EVT-IX).               
059600     IF WK-EVT-STATUS (WK-EVT-IX) = 'ACTIVE  '                            
059700         MOVE 'Y' TO WK-EVT-KEEP-SW (WK-EVT-IX)                           
059800         ADD 1 TO NUM-UPCOMING-EVENTS                                     
059900     ELSE                                                                 
060000         MOVE 'N' TO WK-EVT-KEEP-SW (WK-EVT-IX)                           
060100     END-IF.                                                              
060200 120-EXIT.                                                                
060300     EXIT.                                                                
060400                                                                          
060500 130-RESOLVE-EVENT-CITY.                                                  
060600*--- WALK EVENT -> ITS FIRST ROOM -> THAT ROOM'S LOCALITY -> THE          
060700*--- LOCALITY'S CITY, SO SCORING NEVER HAS TO CHASE THE CHAIN             
060800*--- MORE THAN ONCE PER EVENT.                                            
060900     IF WK-EVT-IS-UPCOMING (WK-EVT-IX)                                    
061000         MOVE 'N' TO WK-FOUND-SW                                          
061100         PERFORM 132-TEST-ONE-ROOM                                        
061200                 VARYING WK-ROOM-IX FROM 1 BY 1                           
061300                 UNTIL WK-ROOM-IX > WK-ROOM-TABLE-CNT                     
061400                    OR WK-ITEM-FOUND                                      
061500         IF WK-ITEM-FOUND                                                 
061600             PERFORM 131-RESOLVE-LOCALITY-CITY                            
061700         END-IF                                                           
061800     END-IF.                                                              
061900 130-EXIT.                                                                
062000     EXIT.                                                                
062100                                                                          
062200 132-TEST-ONE-ROOM.                                                       
062300     IF WK-ROOM-ID (WK-ROOM-IX) = WK-EVT-ROOM-1-ID (WK-EVT-IX)            
062400         MOVE 'Y' TO WK-FOUND-SW                                          
062500         SET WK-MATCH-IX TO WK-ROOM-IX                                    
062600     END-IF.                                                              
062700 132-EXIT.                                                                
062800     EXIT.                                                                
062900                                                                          
063000 131-RESOLVE-LOCALITY-CITY.                                               
063100     MOVE 'N' TO WK-FOUND-SW.                                             
063200     PERFORM 133-TEST-ONE-LOC                                             
063300             VARYING WK-LOC-IX FROM 1 BY 1                                
063400             UNTIL WK-LOC-IX > WK-LOC-TABLE-CNT                           
063500                OR WK-ITEM-FOUND.                                         
063600 131-EXIT.                                                                
063700     EXIT.                                                                
063800                                                                          
063900 133-TEST-ONE-LOC.                                                        
064000     IF WK-LOC-ID (WK-LOC-IX) = WK-ROOM-LOCALITY-ID (WK-MATCH-IX)         
064100         MOVE 'Y' TO WK-FOUND-SW                                          
064200         MOVE WK-LOC-CITY-ID (WK-LOC-IX)                                  
064300                 TO WK-EVT-CITY-ID (WK-EVT-IX)                            
064400     END-IF.                                                              
064500 133-EXIT.                                                                
064600     EXIT.                                                                
064700                                                                          
064800 210-SCORE-ANON-NO-COORDS.                                                
064900*--- CCS-0293: WALK-IN PATRON GAVE NO COORDINATES TO SCORE                
065000*--- AGAINST, SO THE BEST THE COUNTER CAN DO IS THE FIRST 12 IN           
065100*--- FILE ORDER, NO SCORING AT ALL.                                       
065200     MOVE 0 TO WK-SCORE-TABLE-CNT.                                        
065300     PERFORM 211-ADD-ONE-UNSCORED                                         
065400             VARYING WK-EVT-IX FROM 1 BY 1                                
065500             UNTIL WK-EVT-IX > WK-EVT-TABLE-CNT                           
065600             OR WK-SCORE-TABLE-CNT >= 12.                                 
065700 210-EXIT.                                                                
065800     EXIT.                                                                
065900                                                                          
066000 211-ADD-ONE-UNSCORED.                                                    
066100     IF WK-EVT-IS-UPCOMING (WK-EVT-IX)                                    
066200         ADD 1 TO WK-SCORE-TABLE-CNT                                      
066300         SET WK-SCORE-IX TO WK-SCORE-TABLE-CNT                            
066400         MOVE WK-EVT-ID (WK-EVT-IX)                                       
066500                 TO WK-SCORE-EVT-ID (WK-SCORE-IX)                         
066600         MOVE WK-SCORE-TABLE-CNT                                          
066700                 TO WK-SCORE-ORIG-SEQ (WK-SCORE-IX)                       
066800         COMPUTE WK-SCORE-VALUE (WK-SCORE-IX) =                           
066900                 1 - (WK-SCORE-TABLE-CNT * 0.0001)                        
067000     END-IF.                                                              
067100 211-EXIT.                                                                
067200     EXIT.                                                                
067300                                                                          
067400 215-FIND-NEAREST-CITY.                                                   
067500*--- CCS-0509: NEAREST-CITY LOOKUP, SHARED BY BOTH SCORED                 
067600*--- BRANCHES SO THE DISTANCE MATH ONLY LIVES IN ONE PLACE.               
067700     MOVE 0 TO WK-NEAREST-CITY-ID.                                        
067800     MOVE 'N' TO WK-NEAREST-CITY-FOUND.                                   
067900     MOVE '1' TO WK-GEO-FUNCTION-CODE.                                    
068000     MOVE RP-CALLER-LAT TO WK-GEO-LAT-1.                                  
068100     MOVE RP-CALLER-LON TO WK-GEO-LON-1.                                  
068200     CALL 'EVGEO01' USING WK-GEO-FUNCTION-CODE,                           
068300             WK-GEO-POINT-1, WK-GEO-POINT-2,                              
068400             WK-CITY-TABLE-CTL, WK-CITY-TABLE,                            
068500             WK-DISTANCE-KM, WK-NEAREST-CITY-ID,                          
068600             WK-NEAREST-CITY-FOUND.                                       
068700 215-EXIT.                                                                
068800     EXIT.                                                                
068900                                                                          
069000 220-SCORE-ANON-WITH-COORDS.                                              
069100*--- CCS-0293: WALK-IN PATRON SCORING ONCE COORDINATES ARE                
069200*--- SUPPLIED FROM THE KIOSK.                                             
069300     MOVE 0 TO WK-SCORE-TABLE-CNT.                                        
069400     PERFORM 221-SCORE-ONE-ANON-EVENT                                     
069500             VARYING WK-EVT-IX FROM 1 BY 1                                
069600             UNTIL WK-EVT-IX > WK-EVT-TABLE-CNT.                          
069700 220-EXIT.                                                                
069800     EXIT.                                                                
069900                                                                          
070000 221-SCORE-ONE-ANON-EVENT.                                                
070100     IF WK-EVT-IS-UPCOMING (WK-EVT-IX)                                    
070200         PERFORM 280-CALC-DISTANCE-SCORE THRU 280-EXIT                    
070300         PERFORM 270-CALC-AVAILABILITY-SCORE THRU 270-EXIT                
070400                                                                          
070500         IF WK-NEAREST-CITY-WAS-FOUND                                     
070600             IF WK-EVT-CITY-ID (WK-EVT-IX) = WK-NEAREST-CITY-ID           
070700                 MOVE 0.50 TO WK-SAME-CITY-TERM                           
070800             ELSE                                                         
070900                 MOVE 0.00 TO WK-SAME-CITY-TERM                           
071000             END-IF                                                       
071100         ELSE                                                             
071200             MOVE 0.30 TO WK-SAME-CITY-TERM                               
071300         END-IF.                                                          
071400                                                                          
071500         IF WK-EVT-PRICE (WK-EVT-IX) = 0                                  
071600             MOVE 0.10 TO WK-FREE-EVENT-TERM                              
071700         ELSE                                                             
071800             MOVE 0.00 TO WK-FREE-EVENT-TERM                              
071900         END-IF.                                                          
072000                                                                          
072100         COMPUTE WK-FINAL-SCORE ROUNDED =                                 
072200                 WK-SAME-CITY-TERM +                                      
072300                 (WK-DISTANCE-SCORE * 0.35) +                             
072400                 WK-FREE-EVENT-TERM +                                     
072500                 (WK-AVAILABILITY-SCORE * 0.05).                          
072600                                                                          
072700         ADD 1 TO WK-SCORE-TABLE-CNT                                      
072800         SET WK-SCORE-IX TO WK-SCORE-TABLE-CNT                            
072900         MOVE WK-EVT-ID (WK-EVT-IX)                                       
073000                 TO WK-SCORE-EVT-ID (WK-SCORE-IX)                         
073100         MOVE WK-SCORE-TABLE-CNT                                          
073200                 TO WK-SCORE-ORIG-SEQ (WK-SCORE-IX)                       
073300         MOVE WK-FINAL-SCORE TO WK-SCORE-VALUE (WK-SCORE-IX)              
073400     END-IF.                                                              
073500 221-EXIT.                                                                
073600     EXIT.                                                                
073700                                                                          
073800 230-BUILD-CANDIDATE-EVENTS.                                              
073900*--- CCS-0388: DROP EVENTS THE MEMBER HAS ALREADY RESERVED,               
074000*--- REGARDLESS OF RESERVATION STATUS - NO SENSE SUGGESTING               
074100*--- SOMETHING THEY ALREADY HOLD A SEAT FOR.                              
074200     PERFORM 231-FLAG-ONE-RES                                             
074300             VARYING WK-RES-IX FROM 1 BY 1                                
074400             UNTIL WK-RES-IX > WK-RES-TABLE-CNT.                          
074500 230-EXIT.                                                                
074600     EXIT.                                                                
074700                                                                          
074800 231-FLAG-ONE-RES.                                                        
074900     IF WK-RES-USER-ID (WK-RES-IX) = RP-CALLER-USER-ID                    
075000         MOVE 'N' TO WK-FOUND-SW                                          
075100         PERFORM 232-TEST-ONE-EVT                                         
075200                 VARYING WK-EVT-IX FROM 1 BY 1                            
075300                 UNTIL WK-EVT-IX > WK-EVT-TABLE-CNT                       
075400                    OR WK-ITEM-FOUND                                      
075500     END-IF.                                                              
075600 231-EXIT.                                                                
075700     EXIT.                                                                
075800                                                                          
075900 232-TEST-ONE-EVT.                                                        
076000     IF WK-EVT-ID (WK-EVT-IX) = WK-RES-EVENT-ID (WK-RES-IX)               
076100         MOVE 'Y' TO WK-FOUND-SW                                          
076200         MOVE 'Y' TO WK-EVT-ALREADY-RES-SW (WK-EVT-IX)                    
076300     END-IF.                                                              
076400 232-EXIT.                                                                
076500     EXIT.                                                                
076600                                                                          
076700 240-SCORE-REGISTERED-USER.                                               
076800*--- CCS-0388: SCORE EVERY CANDIDATE (UPCOMING, NOT ALREADY               
076900*--- RESERVED) FOR THE TARGET REGISTERED PATRON.                          
077000     PERFORM 241-FIND-USER-RECORD.                                        
077100     PERFORM 246-BUILD-PAST-EVENTS THRU 246-EXIT.                         
077200     MOVE 0 TO WK-SCORE-TABLE-CNT.                                        
077300     PERFORM 242-SCORE-ONE-CANDIDATE                                      
077400             VARYING WK-EVT-IX FROM 1 BY 1                                
077500             UNTIL WK-EVT-IX > WK-EVT-TABLE-CNT.                          
077600 240-EXIT.                                                                
077700     EXIT.                                                                
077800                                                                          
077900 241-FIND-USER-RECORD.                                                    
078000     MOVE 0 TO WK-USER-MATCH-IX.                                          
078100     READ USER-FILE                                                       
078200         AT END CONTINUE                                                  
078300     END-READ.                                                            
078400     PERFORM 241-SCAN-ONE-USER                                            
078500             UNTIL WS-USRFILE-STATUS NOT = '00'                           
078600             OR WK-USER-MATCH-IX NOT = 0.                                 
078700 241-EXIT.                                                                
078800     EXIT.                                                                
078900                                                                          
079000 241-SCAN-ONE-USER.                                                       
079100     IF USR-ID = RP-CALLER-USER-ID                                        
079200         MOVE 1 TO WK-USER-MATCH-IX                                       
079300     ELSE                                                                 
079400         READ USER-FILE                                                   
079500             AT END MOVE '10' TO WS-USRFILE-STATUS                        
079600         END-READ                                                         
079700     END-IF.                                                              
079800                                                                          
079900 246-BUILD-PAST-EVENTS.                                                   
080000*--- CCS-0388: THE "MY SUGGESTIONS" SCREEN NEEDS DISTINCT PAST            
080100*--- EVENTS - BUILD THE SET ONCE HERE SO                                  
080200*--- A PATRON WHO RESERVED THE SAME EVENT TWICE (RE-BOOKED AFTER A        
080300*--- CANCELLATION, SAY) ONLY COUNTS IT ONCE.                              
080400     MOVE 0 TO WK-PAST-EVT-CNT.                                           
080500     PERFORM 247-ADD-ONE-PAST-RES                                         
080600             VARYING WK-RES-IX FROM 1 BY 1                                
080700             UNTIL WK-RES-IX > WK-RES-TABLE-CNT.                          
080800 246-EXIT.                                                                
080900     EXIT.                                                                
081000                                                                          
081100 247-ADD-ONE-PAST-RES.                                                    
081200     IF WK-RES-USER-ID (WK-RES-IX) = RP-CALLER-USER-ID                    
081300         MOVE 'N' TO WK-FOUND-SW                                          
081400         PERFORM 249-TEST-ONE-EVT                                         
081500                 VARYING WK-EVT-IX FROM 1 BY 1                            
081600                 UNTIL WK-EVT-IX > WK-EVT-TABLE-CNT                       
081700                    OR WK-ITEM-FOUND                                      
081800         IF WK-ITEM-FOUND                                                 
081900             PERFORM 248-CHECK-ALREADY-LISTED THRU 248-EXIT               
082000             IF WK-ITEM-NOT-FOUND                                         
082100                 ADD 1 TO WK-PAST-EVT-CNT                                 
082200                 SET WK-PAST-IX TO WK-PAST-EVT-CNT                        
082300                 MOVE WK-MATCH-IX                                         
082400                         TO WK-PAST-EVT-INDEX (WK-PAST-IX)                
082500             END-IF                                                       
082600         END-IF                                                           
082700     END-IF.                                                              
082800 247-EXIT.                                                                
082900     EXIT.                                                                
083000                                                                          
083100 249-TEST-ONE-EVT.                                                        
083200     IF WK-EVT-ID (WK-EVT-IX) = WK-RES-EVENT-ID (WK-RES-IX)               
083300         MOVE 'Y' TO WK-FOUND-SW                                          
083400         SET WK-MATCH-IX TO WK-EVT-IX                                     
083500     END-IF.                                                              
083600 249-EXIT.                                                                
083700     EXIT.                                                                
083800                                                                          
083900 248-CHECK-ALREADY-LISTED.                                                
084000     MOVE 'N' TO WK-FOUND-SW.                                             
084100     PERFORM 248-TEST-ONE-PAST-EVT                                        
084200             VARYING WK-PAST-IX FROM 1 BY 1                               
084300             UNTIL WK-PAST-IX > WK-PAST-EVT-CNT                           
084400                OR WK-ITEM-FOUND.                                         
084500 248-EXIT.                                                                
084600     EXIT.                                                                
084700                                                                          
084800 248-TEST-ONE-PAST-EVT.                                                   
084900     IF WK-PAST-EVT-INDEX (WK-PAST-IX) = WK-MATCH-IX                      
085000         MOVE 'Y' TO WK-FOUND-SW                                          
085100     END-IF.                                                              
085200 248-TEST-EXIT.                                                           
085300     EXIT.                                                                
085400                                                                          
085500 242-SCORE-ONE-CANDIDATE.                                                 
085600     IF WK-EVT-IS-UPCOMING (WK-EVT-IX)                                    
085700             AND NOT WK-EVT-ALREADY-RESERVED (WK-EVT-IX)                  
085800         ADD 1 TO NUM-CANDIDATE-EVENTS                                    
085900         PERFORM 250-CALC-PREFERENCE-SCORE THRU 250-EXIT                  
086000         PERFORM 260-CALC-HISTORY-SCORE THRU 260-EXIT                     
086100         PERFORM 280-CALC-DISTANCE-SCORE THRU 280-EXIT                    
086200         PERFORM 270-CALC-AVAILABILITY-SCORE THRU 270-EXIT                
086300                                                                          
086400         IF RP-COORDS-NOT-SUPPLIED                                        
086500             MOVE 0.00 TO WK-LOCATION-SCORE                               
086600         ELSE                                                             
086700             IF WK-NEAREST-CITY-WAS-FOUND                                 
086800                     AND WK-EVT-CITY-ID (WK-EVT-IX)                       
086900                         = WK-NEAREST-CITY-ID                             
087000                 COMPUTE WK-LOCATION-SCORE =                              
087100                         0.5 + (0.5 * WK-DISTANCE-SCORE)                  
087200             ELSE                                                         
087300                 COMPUTE WK-LOCATION-SCORE =                              
087400                         0.5 * WK-DISTANCE-SCORE                          
087500             END-IF                                                       
087600         END-IF.                                                          
087700                                                                          
087800         IF WK-EVT-PRICE (WK-EVT-IX) = 0                                  
087900             MOVE 0.05 TO WK-FREE-EVENT-TERM                              
088000         ELSE                                                             
088100             MOVE 0.00 TO WK-FREE-EVENT-TERM                              
088200         END-IF.                                                          
088300                                                                          
088400         COMPUTE WK-FINAL-SCORE ROUNDED =                                 
088500                 (0.60 * WK-PREFERENCE-SCORE) +                           
088600                 (0.20 * WK-HISTORY-SCORE) +                              
088700                 (0.10 * WK-LOCATION-SCORE) +                             
088800                 WK-FREE-EVENT-TERM +                                     
088900                 (0.05 * WK-AVAILABILITY-SCORE).                          
089000                                                                          
089100         ADD 1 TO WK-SCORE-TABLE-CNT                                      
089200         SET WK-SCORE-IX TO WK-SCORE-TABLE-CNT                            
089300         MOVE WK-EVT-ID (WK-EVT-IX)                                       
089400                 TO WK-SCORE-EVT-ID (WK-SCORE-IX)                         
089500         MOVE WK-SCORE-TABLE-CNT                                          
089600                 TO WK-SCORE-ORIG-SEQ (WK-SCORE-IX)                       
089700         MOVE WK-FINAL-SCORE TO WK-SCORE-VALUE (WK-SCORE-IX)              
089800     END-IF.                                                              
089900 242-EXIT.                                                                
090000     EXIT.                                                                
090100                                                                          
090200 250-CALC-PREFERENCE-SCORE.                                               
090300*--- CCS-0388: AVERAGE OF UP TO 3 PREFERENCE SUB-SCORES, ONLY             
090400*--- THOSE THE PATRON                                                     
090500*--- ACTUALLY SET.  CATEGORY COMPARE BELOW IS A PLAIN EQUAL TEST -        
090600*--- BOTH SIDES ARE FORCED TO UPPER CASE BY THE ENTRY SCREENS SO          
090700*--- THIS ALREADY BEHAVES AS A CASE-INSENSITIVE MATCH.                    
090800     MOVE 0 TO WK-PREF-SUB-COUNT.                                         
090900     MOVE 0 TO WK-PREF-SUB-SUM.                                           
091000                                                                          
091100     IF WK-USER-MATCH-IX NOT = 0                                          
091200         IF USR-PREFERRED-CATEGORY NOT = SPACES                           
091300             IF USR-PREFERRED-CATEGORY                                    
091400                     = WK-EVT-CATEGORY (WK-EVT-IX)                        
091500                 MOVE 1.0 TO WK-PREF-CATEGORY-SCORE                       
091600             ELSE                                                         
091700                 MOVE 0.0 TO WK-PREF-CATEGORY-SCORE                       
091800             END-IF                                                       
091900             ADD WK-PREF-CATEGORY-SCORE TO WK-PREF-SUB-SUM                
092000             ADD 1 TO WK-PREF-SUB-COUNT                                   
092100         END-IF                                                           
092200                                                                          
092300         IF NOT USR-MIN-PRICE-NOT-SET                                     
092400                 AND NOT USR-MAX-PRICE-NOT-SET                            
092500             PERFORM 251-CALC-PRICE-SUB-SCORE THRU 251-EXIT               
092600             ADD WK-PREF-PRICE-SCORE TO WK-PREF-SUB-SUM                   
092700             ADD 1 TO WK-PREF-SUB-COUNT                                   
092800         END-IF                                                           
092900                                                                          
093000         IF NOT USR-CITY-NOT-SET                                          
093100             IF USR-PREFERRED-CITY-ID = WK-EVT-CITY-ID (WK-EVT-IX)        
093200                 MOVE 1.0 TO WK-PREF-CITY-SCORE                           
093300             ELSE                                                         
093400                 MOVE 0.0 TO WK-PREF-CITY-SCORE                           
093500             END-IF                                                       
093600             ADD WK-PREF-CITY-SCORE TO WK-PREF-SUB-SUM                    
093700             ADD 1 TO WK-PREF-SUB-COUNT                                   
093800         END-IF                                                           
093900     END-IF.                                                              
094000                                                                          
094100     IF WK-PREF-SUB-COUNT = 0                                             
094200         MOVE 0.0 TO WK-PREFERENCE-SCORE                                  
094300     ELSE                                                                 
094400         COMPUTE WK-PREFERENCE-SCORE ROUNDED =                            
094500                 WK-PREF-SUB-SUM / WK-PREF-SUB-COUNT                      
094600     END-IF.                                                              
094700 250-EXIT.                                                                
094800     EXIT.                                                                
094900                                                                          
095000 251-CALC-PRICE-SUB-SCORE.                                                
095100     IF USR-MIN-PRICE <= WK-EVT-PRICE (WK-EVT-IX)                         
095200             AND WK-EVT-PRICE (WK-EVT-IX) <= USR-MAX-PRICE                
095300         MOVE 1.0 TO WK-PREF-PRICE-SCORE                                  
095400     ELSE                                                                 
095500         COMPUTE WK-PREF-RANGE = USR-MAX-PRICE - USR-MIN-PRICE            
095600         COMPUTE WK-PREF-TOLERANCE = WK-PREF-RANGE * 0.20                 
095700         IF WK-PREF-TOLERANCE < 10.00                                     
095800             MOVE 10.00 TO WK-PREF-TOLERANCE                              
095900         END-IF                                                           
096000         COMPUTE WK-PREF-DIFF-1 =                                         
096100                 WK-EVT-PRICE (WK-EVT-IX) - USR-MIN-PRICE                 
096200         IF WK-PREF-DIFF-1 < 0                                            
096300             COMPUTE WK-PREF-DIFF-1 = 0 - WK-PREF-DIFF-1                  
096400         END-IF                                                           
096500         COMPUTE WK-PREF-DIFF-2 =                                         
096600                 WK-EVT-PRICE (WK-EVT-IX) - USR-MAX-PRICE                 
096700         IF WK-PREF-DIFF-2 < 0                                            
096800             COMPUTE WK-PREF-DIFF-2 = 0 - WK-PREF-DIFF-2                  
096900         END-IF                                                           
097000         IF WK-PREF-DIFF-1 < WK-PREF-DIFF-2                               
097100             MOVE WK-PREF-DIFF-1 TO WK-PREF-CLOSEST-DIFF                  
097200         ELSE                                                             
097300             MOVE WK-PREF-DIFF-2 TO WK-PREF-CLOSEST-DIFF                  
097400         END-IF                                                           
097500         IF WK-PREF-CLOSEST-DIFF <= WK-PREF-TOLERANCE                     
097600             COMPUTE WK-PREF-PRICE-SCORE ROUNDED =                        
097700                     1.0 -                                                
097800                     (WK-PREF-CLOSEST-DIFF / WK-PREF-TOLERANCE)           
097900         ELSE                                                             
098000             MOVE 0.0 TO WK-PREF-PRICE-SCORE                              
098100         END-IF                                                           
098200     END-IF.                                                              
098300 251-EXIT.                                                                
098400     EXIT.                                                                
098500                                                                          
098600 260-CALC-HISTORY-SCORE.                                                  
098700*--- CCS-0388: OVER THE PATRON'S DISTINCT PAST EVENTS (ANY                
098800*--- STATUS),                                                             
098900*--- PRE-BUILT ONCE BY 246-BUILD-PAST-EVENTS.  NOTE THIS PARAGRAPH        
099000*--- MUST NEVER TOUCH WK-EVT-IX - IT IS THE OUTER CANDIDATE-LOOP          
099100*--- SUBSCRIPT AND IS STILL LIVE WHEN WE RETURN.                          
099200     MOVE 0 TO WK-PAST-CATEGORY-CNT.                                      
099300     MOVE 0 TO WK-PAST-CITY-CNT.                                          
099400     MOVE 0 TO WK-PAST-PRICE-CNT.                                         
099500     MOVE 0 TO WK-PAST-TOTAL-CNT.                                         
099600     COMPUTE WK-PAST-PRICE-TOLERANCE =                                    
099700             WK-EVT-PRICE (WK-EVT-IX) * 0.25.                             
099800     IF WK-PAST-PRICE-TOLERANCE < 10.00                                   
099900         MOVE 10.00 TO WK-PAST-PRICE-TOLERANCE                            
100000     END-IF.                                                              
100100     IF WK-PAST-EVT-CNT = 0                                               
100200         MOVE 0.0 TO WK-HISTORY-SCORE                                     
100300     ELSE                                                                 
100400         PERFORM 261-TEST-ONE-PAST-EVT                                    
100500                 VARYING WK-PAST-IX FROM 1 BY 1                           
100600                 UNTIL WK-PAST-IX > WK-PAST-EVT-CNT                       
100700         MOVE WK-PAST-EVT-CNT TO WK-PAST-TOTAL-CNT                        
100800         COMPUTE WK-HISTORY-SCORE ROUNDED =                               
100900                 ((WK-PAST-CATEGORY-CNT / WK-PAST-TOTAL-CNT) +            
101000                  (WK-PAST-CITY-CNT / WK-PAST-TOTAL-CNT) +                
101100                  (WK-PAST-PRICE-CNT / WK-PAST-TOTAL-CNT)) / 3            
101200     END-IF.                                                              
101300 260-EXIT.                                                                
101400     EXIT.                                                                
101500                                                                          
101600 261-TEST-ONE-PAST-EVT.                                                   
101700     MOVE WK-PAST-EVT-INDEX (WK-PAST-IX) TO WK-MATCH-IX.                  
101800     PERFORM 262-COMPARE-PAST-EVENT THRU 262-EXIT.                        
101900 261-EXIT.                                                                
102000     EXIT.                                                                
102100                                                                          
102200 262-COMPARE-PAST-EVENT.                                                  
102300*--- WK-MATCH-IX POINTS AT THE PAST EVENT, WK-EVT-IX (OUTER               
102400*--- LOOP) STILL POINTS AT THE CANDIDATE BEING SCORED.                    
102500     IF WK-EVT-CATEGORY (WK-MATCH-IX)                                     
102600             = WK-EVT-CATEGORY (WK-EVT-IX)                                
102700         ADD 1 TO WK-PAST-CATEGORY-CNT                                    
102800     END-IF.                                                              
102900     IF WK-EVT-CITY-ID (WK-MATCH-IX) = WK-EVT-CITY-ID (WK-EVT-IX)         
103000         ADD 1 TO WK-PAST-CITY-CNT                                        
103100     END-IF.                                                              
103200     COMPUTE WK-PAST-EVT-PRICE-DIFF =                                     
103300             WK-EVT-PRICE (WK-MATCH-IX)                                   
103400                 - WK-EVT-PRICE (WK-EVT-IX).                              
103500     IF WK-PAST-EVT-PRICE-DIFF < 0                                        
103600         COMPUTE WK-PAST-EVT-PRICE-DIFF =                                 
103700                 0 - WK-PAST-EVT-PRICE-DIFF                               
103800     END-IF.                                                              
103900     IF WK-PAST-EVT-PRICE-DIFF <= WK-PAST-PRICE-TOLERANCE                 
104000         ADD 1 TO WK-PAST-PRICE-CNT                                       
104100     END-IF.                                                              
104200 262-EXIT.                                                                
104300     EXIT.                                                                
104400                                                                          
104500 270-CALC-AVAILABILITY-SCORE.                                             
104600*--- "HOTNESS" SCORE - HOW FULL THE EVENT IS, REGARDLESS OF               
104700*--- RESERVATION STATUS.                                                  
104800     IF WK-EVT-MAX-CAPACITY (WK-EVT-IX) <= 0                              
104900         MOVE 0.0 TO WK-AVAILABILITY-SCORE                                
105000     ELSE                                                                 
105100         COMPUTE WK-AVAILABLE-PCT =                                       
105200                 (WK-EVT-MAX-CAPACITY (WK-EVT-IX)                         
105300                     - WK-EVT-RES-COUNT (WK-EVT-IX))                      
105400                 / WK-EVT-MAX-CAPACITY (WK-EVT-IX)                        
105500         IF WK-AVAILABLE-PCT <= 0.10                                      
105600             MOVE 1.0 TO WK-AVAILABILITY-SCORE                            
105700         ELSE                                                             
105800             IF WK-AVAILABLE-PCT <= 0.30                                  
105900                 COMPUTE WK-AVAILABILITY-SCORE ROUNDED =                  
106000                         1.0 - ((WK-AVAILABLE-PCT - 0.10) / 0.20)         
106100             ELSE                                                         
106200                 MOVE 0.0 TO WK-AVAILABILITY-SCORE                        
106300             END-IF                                                       
106400         END-IF                                                           
106500     END-IF.                                                              
106600 270-EXIT.                                                                
106700     EXIT.                                                                
106800                                                                          
106900 280-CALC-DISTANCE-SCORE.                                                 
107000*--- CCS-0509: PROXIMITY OF THE CANDIDATE'S CITY TO THE SUPPLIED          
107100*--- COORDINATES.  ZERO IF EITHER SIDE HAS NO COORDINATES.                
107200     MOVE 0.0 TO WK-DISTANCE-SCORE.                                       
107300     IF RP-COORDS-SUPPLIED AND WK-EVT-CITY-ID (WK-EVT-IX) NOT = 0         
107400         PERFORM 281-LOOK-UP-EVENT-CITY-COORDS                            
107500         IF WK-ITEM-FOUND                                                 
107600             MOVE '2' TO WK-GEO-FUNCTION-CODE                             
107700             MOVE RP-CALLER-LAT TO WK-GEO-LAT-1                           
107800             MOVE RP-CALLER-LON TO WK-GEO-LON-1                           
107900             MOVE WK-CITY-LAT (WK-MATCH-IX) TO WK-GEO-LAT-2               
108000             MOVE WK-CITY-LON (WK-MATCH-IX) TO WK-GEO-LON-2               
108100             CALL 'EVGEO01' USING WK-GEO-FUNCTION-CODE,                   
108200                     WK-GEO-POINT-1, WK-GEO-POINT-2,                      
108300                     WK-CITY-TABLE-CTL, WK-CITY-TABLE,                    
108400                     WK-DISTANCE-KM, WK-CANDIDATE-CITY-ID,                
108500                     WK-FOUND-SW                                          
108600             IF WK-DISTANCE-KM <= 5                                       
108700                 MOVE 1.0 TO WK-DISTANCE-SCORE                            
108800             ELSE                                                         
108900                 IF WK-DISTANCE-KM <= 15                                  
109000                     COMPUTE WK-DISTANCE-SCORE ROUNDED =                  
109100                             1.0 - ((WK-DISTANCE-KM - 5) / 10)            
109200                 ELSE                                                     
109300                     MOVE 0.0 TO WK-DISTANCE-SCORE                        
109400                 END-IF                                                   
109500             END-IF                                                       
109600         END-IF                                                           
109700     END-IF.                                                              
109800 280-EXIT.                                                                
109900     EXIT.                                                                
110000                                                                          
110100 281-LOOK-UP-EVENT-CITY-COORDS.                                           
110200     MOVE 'N' TO WK-FOUND-SW.                                             
110300     PERFORM 282-TEST-ONE-CITY                                            
110400             VARYING WK-CITY-IX FROM 1 BY 1                               
110500             UNTIL WK-CITY-IX > WK-CITY-TABLE-CNT                         
110600                OR WK-ITEM-FOUND.                                         
110700 281-EXIT.                                                                
110800     EXIT.                                                                
110900                                                                          
111000 282-TEST-ONE-CITY.                                                       
111100     IF WK-CITY-ID (WK-CITY-IX) = WK-EVT-CITY-ID (WK-EVT-IX)              
111200         IF WK-CITY-HAS-COORDS (WK-CITY-IX) = 'Y'                         
111300             MOVE 'Y' TO WK-FOUND-SW                                      
111400             SET WK-MATCH-IX TO WK-CITY-IX                                
111500         END-IF                                                           
111600     END-IF.                                                              
111700 282-EXIT.                                                                
111800     EXIT.                                                                
111900                                                                          
112000 500-SORT-AND-EMIT.                                                       
112100*--- CCS-0515: STABLE DESCENDING SORT, TOP 12 ONLY.                       
112200     CALL 'EVSORT01' USING WK-SCORE-TABLE-CNT, WK-SCORE-TABLE.            
112300     MOVE 0 TO WK-RPT-LINE-COUNT.                                         
112400     PERFORM 550-WRITE-ONE-SUGGESTION                                     
112500             VARYING WK-SCORE-IX FROM 1 BY 1                              
112600             UNTIL WK-SCORE-IX > WK-SCORE-TABLE-CNT                       
112700             OR WK-RPT-LINE-COUNT >= 12.                                  
112800 500-EXIT.                                                                
112900     EXIT.                                                                
113000                                                                          
113100 550-WRITE-ONE-SUGGESTION.                                                
113200     ADD 1 TO WK-RPT-LINE-COUNT.                                          
113300     MOVE 'N' TO WK-FOUND-SW.                                             
113400     PERFORM 551-TEST-ONE-EVT                                             
113500             VARYING WK-EVT-IX FROM 1 BY 1                                
113600             UNTIL WK-EVT-IX > WK-EVT-TABLE-CNT                           
113700                OR WK-ITEM-FOUND.                                         
113800     IF WK-ITEM-FOUND                                                     
113900         MOVE WK-RPT-LINE-COUNT       TO SUG-RANK                         
114000         MOVE WK-SCORE-EVT-ID (WK-SCORE-IX) TO SUG-EVT-ID                 
114100         MOVE WK-EVT-NAME (WK-MATCH-IX)     TO SUG-EVT-NAME               
114200         MOVE WK-SCORE-VALUE (WK-SCORE-IX)  TO SUG-SCORE                  
114300         MOVE WK-EVT-CATEGORY (WK-MATCH-IX) TO SUG-EVT-CATEGORY           
114400         MOVE WK-EVT-PRICE (WK-MATCH-IX)    TO SUG-EVT-PRICE              
114500         WRITE SUGRPT-LINE                                                
114600         ADD 1 TO NUM-SUGGESTIONS-WRITTEN                                 
114700     END-IF.                                                              
114800 550-EXIT.                                                                
114900     EXIT.                                                                
115000                                                                          
115100 551-TEST-ONE-EVT.                                                        
115200     IF WK-EVT-ID (WK-EVT-IX) = WK-SCORE-EVT-ID (WK-SCORE-IX)             
115300         MOVE 'Y' TO WK-FOUND-SW                                          
115400         SET WK-MATCH-IX TO WK-EVT-IX                                     
115500     END-IF.                                                              
115600 551-EXIT.                                                                
115700     EXIT.                                                                
115800                                                                          
115900 790-CLOSE-FILES.                                                         
116000     CLOSE RUN-PARM-FILE                                                  
116100           EVENT-FILE                                                     
116200           RESERVATION-FILE                                               
116300           LOCALITY-FILE                                                  
116400           ROOM-FILE                                                      
116500           CITY-FILE                                                      
116600           USER-FILE                                                      
116700           SUGGESTIONS-REPORT.                                            
116800 790-EXIT.                                                                
116900     EXIT.                                                                
