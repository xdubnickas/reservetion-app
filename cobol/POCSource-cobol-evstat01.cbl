000100 IDENTIFICATION DIVISION.                                                 
000200****************************************************************          
000300* LICENSED MATERIALS - PROPERTY OF THE CIVIC CENTER                       
000400* ALL RIGHTS RESERVED                                                     
000500****************************************************************          
000600 PROGRAM-ID. EVSTAT01.                                                    
000700 AUTHOR. R. HUTCHINS.                                                     
000800 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000900 DATE-WRITTEN. 03/20/86.                                                  
001000 DATE-COMPILED.                                                           
001100 SECURITY. NON-CONFIDENTIAL.                                              
001200****************************************************************          
001300* PROGRAM:  EVSTAT01                                                      
001400*                                                                         
001500* PURPOSE:  NIGHTLY EVENT-STATUS REFRESH.  READS THE EVENT MASTER         
001600*           AND THE RESERVATION MASTER, COUNTS CONFIRMED                  
001700*           RESERVATIONS AGAINST EACH EVENT, CALLS THE SHARED             
001800*           STATUS-RULE SUBROUTINE (EVSTSUB) AND REWRITES ANY             
001900*           EVENT WHOSE STATUS HAS CHANGED.  RUNS AS THE FIRST            
002000*           STEP OF THE NIGHTLY CCESS BATCH CYCLE, AHEAD OF               
002100*           EVRATE01 AND EVRANK01.                                        
002200*                                                                         
002300* A GOOD CASE FOR DEBUGGING LAB - INDEED                                  
002400*                                                                         
002500* CAN BE MADE TO ABEND WITH A BAD RESERVATION FILE FOR FAULT              
002600* ANALYSIS LAB                                                            
002700*                                                                         
002800* MAINTENANCE HISTORY                                                     
002900* DATE      BY   REQUEST     DESCRIPTION                                  
003000* --------  ---  ----------  -------------------------------              
003100* 03/20/86  RH   CCS-0003    ORIGINAL PROGRAM.                            
003200* 11/30/91  DM   CCS-0232    RESTRUCTURED TO CALL EVSTSUB SO THE          
003300*                            STATUS RULE MATCHES EVRANK01 EXACTLY.        
003400* 06/18/98  PO   CCS-0403    YEAR 2000 - SEE EVSTSUB CHANGE LOG.          
003500*                            NO CHANGE NEEDED HERE, THIS PROGRAM          
003600*                            NEVER DID ITS OWN DATE ARITHMETIC.           
003700* 01/09/99  PO   CCS-0433    NO LOGIC CHANGE - RECOMPILED UNDER           
003800*                            THE NEW Y2K-CERTIFIED COMPILER.              
003900* 09/14/01  TV   CCS-0498    EVENT MASTER GREW PAST 4000 ENTRIES -        
004000*                            RAISED WK-EVT-TABLE-MAX FROM 2000 TO         
004100*                            9999 AND MADE THE SUBSCRIPT COMP.            
004200****************************************************************          
004300 ENVIRONMENT DIVISION.                                                    
004400 CONFIGURATION SECTION.                                                   
004500 SOURCE-COMPUTER. IBM-390.                                                
004600 OBJECT-COMPUTER. IBM-390.                                                
004700 SPECIAL-NAMES.                                                           
004800     C01 IS TOP-OF-FORM                                                   
004900     CLASS NUMERIC-RATING IS '0' THRU '5'                                 
005000     UPSI-0 ON STATUS IS CCS-DEBUG-ON                                     
005100            OFF STATUS IS CCS-DEBUG-OFF.                                  
005200 INPUT-OUTPUT SECTION.                                                    
005300 FILE-CONTROL.                                                            
005400     SELECT EVENT-FILE ASSIGN TO EVTFILE                                  
005500         ORGANIZATION IS LINE SEQUENTIAL                                  
005600         FILE STATUS IS WS-EVTFILE-STATUS.                                
005700                                                                          
005800     SELECT EVENT-FILE-OUT ASSIGN TO EVTFOUT                              
005900         ORGANIZATION IS LINE SEQUENTIAL                                  
006000         FILE STATUS IS WS-EVTFOUT-STATUS.                                
006100                                                                          
006200     SELECT RESERVATION-FILE ASSIGN TO RESFILE                            
006300         ORGANIZATION IS LINE SEQUENTIAL                                  
006400         FILE STATUS IS WS-RESFILE-STATUS.                                
006500                                                                          
006600 DATA DIVISION.                                                           
006700 FILE SECTION.                                                            
006800 FD  EVENT-FILE                                                           
006900     RECORDING MODE IS F                                                  
007000     BLOCK CONTAINS 0 RECORDS.                                            
007100 COPY EVTMSTR.                                                            
007200                                                                          
007300 FD  EVENT-FILE-OUT                                                       
007400     RECORDING MODE IS F                                                  
007500     BLOCK CONTAINS 0 RECORDS.                                            
007600 01  EVT-REC-OUT                 PIC X(650).                              
007700                                                                          
007800 FD  RESERVATION-FILE                                                     
007900     RECORDING MODE IS F                                                  
008000     BLOCK CONTAINS 0 RECORDS.                                            
008100 COPY RESMSTR.                                                            
008200                                                                          
008300****************************************************************          
008400 WORKING-STORAGE SECTION.                                                 
008500****************************************************************          
008600*                                                                         
008700 01  SYSTEM-DATE-AND-TIME.                                                
008800     05  CURRENT-DATE.                                                    
008900         10  CURRENT-YEAR        PIC 9(2).                                
009000         10  CURRENT-MONTH       PIC 9(2).                                
009100         10  CURRENT-DAY         PIC 9(2).                                
009200     05  CURRENT-TIME.                                                    
009300         10  CURRENT-HOUR        PIC 9(2).                                
009400         10  CURRENT-MINUTE      PIC 9(2).                                
009500         10  CURRENT-SECOND      PIC 9(2).                                
009600         10  CURRENT-HNDSEC      PIC 9(2).                                
009700*                                                                         
009800 01  WS-FIELDS.                                                           
009900     05  WS-EVTFILE-STATUS       PIC X(2)  VALUE SPACES.                  
010000     05  WS-EVTFOUT-STATUS       PIC X(2)  VALUE SPACES.                  
010100     05  WS-RESFILE-STATUS       PIC X(2)  VALUE SPACES.                  
010200     05  WS-EVT-EOF              PIC X     VALUE 'N'.                     
010300     05  WS-RES-EOF              PIC X     VALUE 'N'.                     
010400*                                                                         
010500* EVENT WORK TABLE - THE WHOLE MASTER IS HELD IN STORAGE WHILE            
010600* THE RESERVATION FILE IS SCANNED, THEN REWRITTEN IN ONE PASS.            
010700 01  WK-EVT-TABLE-CTL.                                                    
010800     05  WK-EVT-TABLE-MAX        PIC 9(04) COMP VALUE 9999.               
010900     05  WK-EVT-TABLE-CNT        PIC 9(04) COMP VALUE 0.                  
011000 01  WK-EVT-TABLE.                                                        
011100     05  WK-EVT-ENTRY OCCURS 1 TO 9999 TIMES                              
011200             DEPENDING ON WK-EVT-TABLE-CNT                                
011300             INDEXED BY WK-EVT-IX.                                        
011400         10  WK-EVT-ID            PIC 9(09).                              
011500         10  WK-EVT-MAX-CAP       PIC 9(06).                              
011600         10  WK-EVT-DATE          PIC 9(08).                              
011700         10  WK-EVT-START-TIME    PIC 9(04).                              
011800         10  WK-EVT-OLD-STATUS    PIC X(08).                              
011900         10  WK-EVT-NEW-STATUS    PIC X(08).                              
012000         10  WK-EVT-CONFIRM-CNT   PIC 9(06) COMP.                         
012100         10  WK-EVT-IMAGE         PIC X(650).                             
012200 01  WK-EVT-TABLE-CTL-DUMP REDEFINES WK-EVT-TABLE-CTL PIC X(06).          
012300*                                                                         
012400*--- SCAN/MATCH SCRATCH FIELDS - SAME 77-LEVEL HABIT USED BY              
012500*--- THE OLD REDEMPTION-ANALYSIS JOB'S SUB1/SUB2/TEST-STATUS.             
012600 77  WK-SEARCH-IX             PIC 9(04) COMP VALUE 0.                     
012700 77  WK-FOUND-SW              PIC X     VALUE 'N'.                        
012800     88  WK-EVENT-FOUND               VALUE 'Y'.                          
012900     88  WK-EVENT-NOT-FOUND            VALUE 'N'.                         
013000*                                                                         
013100 01  WS-SUB-LINKAGE.                                                      
013200     05  WS-LK-RETURN-CD          PIC S9(04) COMP VALUE 0.                
013300 01  WS-LK-RETURN-CD-DUMP REDEFINES WS-SUB-LINKAGE PIC X(02).             
013400*                                                                         
013500 01  REPORT-TOTALS.                                                       
013600     05  NUM-EVENTS-READ         PIC S9(9)  COMP-3 VALUE +0.              
013700     05  NUM-RESV-READ           PIC S9(9)  COMP-3 VALUE +0.              
013800     05  UPDATED-COUNT           PIC S9(9)  COMP-3 VALUE +0.              
013900 01  REPORT-TOTALS-DUMP REDEFINES REPORT-TOTALS PIC X(15).                
014000*                                                                         
014100****************************************************************          
014200 PROCEDURE DIVISION.                                                      
014300****************************************************************          
014400*                                                                         
014500 000-MAIN.                                                                
014600     ACCEPT CURRENT-DATE FROM DATE.                                       
014700     ACCEPT CURRENT-TIME FROM TIME.                                       
014800     DISPLAY 'EVSTAT01 STARTED DATE = ' CURRENT-MONTH '/'                 
014900            CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.                  
015000     DISPLAY '               TIME = ' CURRENT-HOUR ':'                    
015100            CURRENT-MINUTE ':' CURRENT-SECOND.                            
015200                                                                          
015300     PERFORM 700-OPEN-FILES.                                              
015400                                                                          
015500     PERFORM 710-LOAD-EVENT-TABLE.                                        
015600     PERFORM 720-TALLY-RESERVATIONS.                                      
015700     PERFORM 730-REFRESH-STATUS                                           
015800             VARYING WK-EVT-IX FROM 1 BY 1                                
015900             UNTIL WK-EVT-IX > WK-EVT-TABLE-CNT.                          
016000     PERFORM 740-REWRITE-EVENT-FILE                                       
016100             VARYING WK-EVT-IX FROM 1 BY 1                                
016200             UNTIL WK-EVT-IX > WK-EVT-TABLE-CNT.                          
016300                                                                          
016400     DISPLAY 'EVSTAT01 EVENTS READ    = ' NUM-EVENTS-READ.                
016500     DISPLAY 'EVSTAT01 RESERVATIONS   = ' NUM-RESV-READ.                  
016600     DISPLAY 'EVSTAT01 UPDATED-COUNT  = ' UPDATED-COUNT.                  
016700                                                                          
016800     PERFORM 790-CLOSE-FILES.                                             
016900     GOBACK.                                                              
017000                                                                          
017100 700-OPEN-FILES.                                                          
017200     OPEN INPUT  EVENT-FILE                                               
017300                 RESERVATION-FILE                                         
017400          OUTPUT EVENT-FILE-OUT.                                          
017500     IF WS-EVTFILE-STATUS NOT = '00'                                      
017600         DISPLAY 'ERROR OPENING EVENT FILE. RC:' WS-EVTFILE-STATUS        
017700         DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'                  
017800         MOVE 16 TO RETURN-CODE                                           
017900         GOBACK                                                           
018000     END-IF.                                                              
018100     IF WS-RESFILE-STATUS NOT = '00'                                      
018200         DISPLAY 'ERROR OPENING RESV FILE. RC:' WS-RESFILE-STATUS         
018300         DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'                  
018400         MOVE 16 TO RETURN-CODE                                           
018500         GOBACK                                                           
018600     END-IF.                                                              
018700     IF WS-EVTFOUT-STATUS NOT = '00'                                      
018800         DISPLAY 'ERROR OPENING EVENT OUT FILE. RC:'                      
018900                 WS-EVTFOUT-STATUS                                        
019000         DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'                  
019100         MOVE 16 TO RETURN-CODE                                           
019200         GOBACK                                                           
019300     END-IF.                                                              
019400 700-EXIT.                                                                
019500     EXIT.                                                                
019600                                                                          
019700 710-LOAD-EVENT-TABLE.                                                    
019800*--- STEP 1 OF EVENT-STATUS-UPDATE: READ EVERY EVENT, NO ORDER            
019900*--- REQUIRED, INTO THE WORK TABLE.                                       
020000     MOVE 0 TO WK-EVT-TABLE-CNT.                                          
020100     READ EVENT-FILE                                                      
020200         AT END MOVE 'Y' TO WS-EVT-EOF                                    
020300     END-READ.                                                            
020400     PERFORM 711-LOAD-ONE-EVENT                                           
020500             UNTIL WS-EVT-EOF = 'Y'.                                      
020600 710-EXIT.                                                                
020700     EXIT.                                                                
020800                                                                          
020900 711-LOAD-ONE-EVENT.                                                      
021000     ADD 1 TO NUM-EVENTS-READ.                                            
021100     ADD 1 TO WK-EVT-TABLE-CNT.                                           
021200     SET WK-EVT-IX TO WK-EVT-TABLE-CNT.                                   
021300     MOVE EVT-ID              TO WK-EVT-ID (WK-EVT-IX).                   
021400     MOVE EVT-MAX-CAPACITY    TO WK-EVT-MAX-CAP (WK-EVT-IX).              
021500     MOVE EVT-DATE            TO WK-EVT-DATE (WK-EVT-IX).                 
021600     MOVE EVT-START-TIME      TO WK-EVT-START-TIME (WK-EVT-IX).           
021700     MOVE EVT-STATUS          TO WK-EVT-OLD-STATUS (WK-EVT-IX).           
021800     MOVE SPACES              TO WK-EVT-NEW-STATUS (WK-EVT-IX).           
021900     MOVE 0                   TO WK-EVT-CONFIRM-CNT (WK-EVT-IX).          
022000     MOVE EVTMSTR-REC         TO WK-EVT-IMAGE (WK-EVT-IX).                
022100     READ EVENT-FILE                                                      
022200         AT END MOVE 'Y' TO WS-EVT-EOF                                    
022300     END-READ.                                                            
022400 711-EXIT.                                                                
022500     EXIT.                                                                
022600                                                                          
022700 720-TALLY-RESERVATIONS.                                                  
022800*--- STEP 2: COUNT RES-STATUS = CONFIRMED PER RES-EVENT-ID.               
022900     READ RESERVATION-FILE                                                
023000         AT END MOVE 'Y' TO WS-RES-EOF                                    
023100     END-READ.                                                            
023200     PERFORM 721-TALLY-ONE-RESERVATION                                    
023300             UNTIL WS-RES-EOF = 'Y'.                                      
023400 720-EXIT.                                                                
023500     EXIT.                                                                
023600                                                                          
023700 721-TALLY-ONE-RESERVATION.                                               
023800     ADD 1 TO NUM-RESV-READ.                                              
023900     IF RES-IS-CONFIRMED                                                  
024000         PERFORM 722-FIND-EVENT-BY-ID                                     
024100         IF WK-EVENT-FOUND                                                
024200             ADD 1 TO WK-EVT-CONFIRM-CNT (WK-SEARCH-IX)                   
024300         END-IF                                                           
024400     END-IF.                                                              
024500     READ RESERVATION-FILE                                                
024600         AT END MOVE 'Y' TO WS-RES-EOF                                    
024700     END-READ.                                                            
024800 721-EXIT.                                                                
024900     EXIT.                                                                
025000                                                                          
025100 722-FIND-EVENT-BY-ID.                                                    
025200*--- SEQUENTIAL SCAN - THE EVENT MASTER IS NOT KEPT IN ID ORDER           
025300*--- SO EACH RESERVATION HAS TO WALK THE WHOLE TABLE LOOKING              
025400*--- FOR A MATCHING EVT-ID.                                               
025500     MOVE 'N' TO WK-FOUND-SW.                                             
025600     PERFORM 723-TEST-ONE-EVT                                             
025700             VARYING WK-EVT-IX FROM 1 BY 1                                
025800             UNTIL WK-EVT-IX > WK-EVT-TABLE-CNT                           
025900                OR WK-EVENT-FOUND.                                        
026000 722-EXIT.                                                                
026100     EXIT.                                                                
026200                                                                          
026300 723-TEST-ONE-EVT.                                                        
026400     IF WK-EVT-ID (WK-EVT-IX) = RES-EVENT-ID                              
026500         SET WK-SEARCH-IX TO WK-EVT-IX                                    
026600         MOVE 'Y' TO WK-FOUND-SW                                          
026700     END-IF.                                                              
026800 723-EXIT.                                                                
026900     EXIT.                                                                
027000                                                                          
027100 730-REFRESH-STATUS.                                                      
027200*--- STEP 3: APPLY THE STATUS RULE THROUGH THE SHARED                     
027300*--- SUBROUTINE SO EVRANK01 CANNOT DRIFT FROM THIS JOB.                   
027400     CALL 'EVSTSUB' USING WK-EVT-MAX-CAP (WK-EVT-IX),                     
027500             WK-EVT-CONFIRM-CNT (WK-EVT-IX),                              
027600             WK-EVT-DATE (WK-EVT-IX),                                     
027700             WK-EVT-START-TIME (WK-EVT-IX),                               
027800             WK-EVT-NEW-STATUS (WK-EVT-IX),                               
027900             WS-LK-RETURN-CD.                                             
028000 730-EXIT.                                                                
028100     EXIT.                                                                
028200                                                                          
028300 740-REWRITE-EVENT-FILE.                                                  
028400*--- STEPS 4-5: WRITE EVERY EVENT BACK OUT, PATCHING IN THE               
028500*--- NEW STATUS ONLY WHEN IT CHANGED, AND BUMP UPDATED-COUNT.             
028600     MOVE WK-EVT-IMAGE (WK-EVT-IX) TO EVTMSTR-REC.                        
028700     IF WK-EVT-NEW-STATUS (WK-EVT-IX) NOT =                               
028800             WK-EVT-OLD-STATUS (WK-EVT-IX)                                
028900         MOVE WK-EVT-NEW-STATUS (WK-EVT-IX) TO EVT-STATUS                 
029000         ADD 1 TO UPDATED-COUNT                                           
029100     END-IF.                                                              
029200     MOVE EVTMSTR-REC TO EVT-REC-OUT.                                     
029300     WRITE EVT-REC-OUT.                                                   
029400 740-EXIT.                                                                
029500     EXIT.                                                                
029600                                                                          
029700 790-CLOSE-FILES.                                                         
029800     CLOSE EVENT-FILE                                                     
029900           EVENT-FILE-OUT                                                 
030000           RESERVATION-FILE.                                              
030100 790-EXIT.                                                                
030200     EXIT.                                                                
