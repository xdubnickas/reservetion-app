000100 IDENTIFICATION DIVISION.                                                 
000200****************************************************************          
000300* LICENSED MATERIALS - PROPERTY OF THE CIVIC CENTER                       
000400* ALL RIGHTS RESERVED                                                     
000500****************************************************************          
000600 PROGRAM-ID. EVRATE01.                                                    
000700 AUTHOR. D. STOUT.                                                        
000800 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000900 DATE-WRITTEN. 01/09/99.                                                  
001000 DATE-COMPILED.                                                           
001100 SECURITY. NON-CONFIDENTIAL.                                              
001200****************************************************************          
001300* PROGRAM:  EVRATE01                                                      
001400*                                                                         
001500* PURPOSE:  POSTS PATRON STAR RATINGS (0-5) AGAINST COMPLETED             
001600*           EVENTS.  READS THE RATETXN TRANSACTION FILE AGAINST           
001700*           THE RESERVATION, EVENT AND ORGANIZER MASTERS,                 
001800*           VALIDATES EACH RATING, POSTS IT TO THE MATCHING               
001900*           RESERVATION, AND RECOMPUTES THE OWNING ORGANIZER'S            
002000*           AVERAGE RATING.  RUNS AS THE SECOND STEP OF THE               
002100*           NIGHTLY CCESS BATCH CYCLE,                                    
002200*           AFTER EVSTAT01.                                               
002300*                                                                         
002400* A GOOD CASE FOR DEBUGGING LAB - INDEED                                  
002500*                                                                         
002600* CAN BE MADE TO ABEND WITH BAD TRANSACTION DATA FOR FAULT                
002700* ANALYSIS LAB                                                            
002800*                                                                         
002900* MAINTENANCE HISTORY                                                     
003000* DATE      BY   REQUEST     DESCRIPTION                                  
003100* --------  ---  ----------  -------------------------------              
003200* 01/09/99  DS   CCS-0432    ORIGINAL PROGRAM, ADAPTED FROM THE           
003300*                            SHOP'S STANDARD TRANSACTION-AGAINST-         
003400*                            MASTER UPDATE SHAPE.                         
003500* 01/09/99  PO   CCS-0433    RECOMPILED UNDER THE NEW Y2K-                
003600*                            CERTIFIED COMPILER AT THE SAME TIME.         
003700* 03/11/02  TV   CCS-0508    ADDED THE 300-BUILD-RATING-                  
003800*                            DISTRIBUTION PARAGRAPH SO SUPPORT            
003900*                            CAN SEE A RATING BREAKDOWN WITHOUT           
004000*                            RUNNING A SEPARATE JOB.                      
004100* 02/05/03  TV   CCS-0514    ORG AVERAGE NOW USES ROUNDED MODE IS         
004200*                            NEAREST-EVEN, MATCHING THE ONLINE            
004300*                            SYSTEM'S ROUNDING AFTER AUDIT FINDING        
004400*                            CCS-AUD-11 (BANKER'S ROUNDING SHOP           
004500*                            STANDARD FOR ALL AVERAGES).                  
004600* 09/17/04  RG   CCS-0561    300-BUILD-RATING-DISTRIBUTION WAS            
004700*                            NEVER CALLED, AND TALLIED AGAINST THE        
004800*                            ORGANIZER-ID SCRATCH FIELD INSTEAD OF        
004900*                            THE REQUESTED EVENT-ID.  WIRED IT            
005000*                            TO A RUN-PARM CARD (SEE 600-READ-RUN-        
005100*                            PARM) AND FIXED THE COMPARE IN 310-          
005200*                            TALLY-ONE-RES.                               
005300****************************************************************          
005400 ENVIRONMENT DIVISION.                                                    
005500 CONFIGURATION SECTION.                                                   
005600 SOURCE-COMPUTER. IBM-390.                                                
005700 OBJECT-COMPUTER. IBM-390.                                                
005800 SPECIAL-NAMES.                                                           
005900     C01 IS TOP-OF-FORM                                                   
006000     CLASS NUMERIC-RATING IS '0' THRU '5'                                 
006100     UPSI-0 ON STATUS IS CCS-DEBUG-ON                                     
006200            OFF STATUS IS CCS-DEBUG-OFF.                                  
006300 INPUT-OUTPUT SECTION.                                                    
006400 FILE-CONTROL.                                                            
006500     SELECT RATETXN-FILE ASSIGN TO RATETXN                                
006600         FILE STATUS IS WS-RATETXN-STATUS.                                
006700                                                                          
006800     SELECT RUN-PARM-FILE ASSIGN TO RANPARM                               
006900         FILE STATUS IS WS-RANPARM-STATUS.                                
007000                                                                          
007100     SELECT RESERVATION-FILE ASSIGN TO RESFILE                            
007200         ORGANIZATION IS LINE SEQUENTIAL                                  
007300         FILE STATUS IS WS-RESFILE-STATUS.                                
007400                                                                          
007500     SELECT RESERVATION-FILE-OUT ASSIGN TO RESFOUT                        
007600         ORGANIZATION IS LINE SEQUENTIAL                                  
007700         FILE STATUS IS WS-RESFOUT-STATUS.                                
007800                                                                          
007900     SELECT EVENT-FILE ASSIGN TO EVTFILE                                  
008000         ORGANIZATION IS LINE SEQUENTIAL                                  
008100         FILE STATUS IS WS-EVTFILE-STATUS.                                
008200                                                                          
008300     SELECT ORGANIZER-FILE ASSIGN TO ORGFILE                              
008400         ORGANIZATION IS LINE SEQUENTIAL                                  
008500         FILE STATUS IS WS-ORGFILE-STATUS.                                
008600                                                                          
008700     SELECT ORGANIZER-FILE-OUT ASSIGN TO ORGFOUT                          
008800         ORGANIZATION IS LINE SEQUENTIAL                                  
008900         FILE STATUS IS WS-ORGFOUT-STATUS.                                
009000                                                                          
009100     SELECT REPORT-FILE ASSIGN TO RATERPT                                 
009200         FILE STATUS IS WS-REPORT-STATUS.                                 
009300                                                                          
009400 DATA DIVISION.                                                           
009500 FILE SECTION.                                                            
009600 FD  RATETXN-FILE                                                         
009700     RECORDING MODE IS F.                                                 
009800 COPY RATETXN.                                                            
009900                                                                          
010000 FD  RUN-PARM-FILE                                                        
010100     RECORDING MODE IS F.                                                 
010200 01  RUN-PARM-RECORD.                                                     
010300     05  RP-STATS-REQUESTED       PIC X(01).                              
010400         88  RP-STATS-WANTED           VALUE 'Y'.                         
010500         88  RP-STATS-NOT-WANTED       VALUE 'N'.                         
010600     05  RP-STATS-EVT-ID           PIC 9(09).                             
010700                                                                          
010800 FD  RESERVATION-FILE                                                     
010900     RECORDING MODE IS F                                                  
011000     BLOCK CONTAINS 0 RECORDS.                                            
011100 COPY RESMSTR.                                                            
011200                                                                          
011300 FD  RESERVATION-FILE-OUT                                                 
011400     RECORDING MODE IS F                                                  
011500     BLOCK CONTAINS 0 RECORDS.                                            
011600 01  RES-REC-OUT                  PIC X(90).                              
011700                                                                          
011800 FD  EVENT-FILE                                                           
011900     RECORDING MODE IS F                                                  
012000     BLOCK CONTAINS 0 RECORDS.                                            
012100 COPY EVTMSTR.                                                            
012200                                                                          
012300 FD  ORGANIZER-FILE                                                       
012400     RECORDING MODE IS F                                                  
012500     BLOCK CONTAINS 0 RECORDS.                                            
012600 COPY ORGMSTR.                                                            
012700                                                                          
012800 FD  ORGANIZER-FILE-OUT                                                   
012900     RECORDING MODE IS F                                                  
013000     BLOCK CONTAINS 0 RECORDS.                                            
013100 01  ORG-REC-OUT                  PIC X(40).                              
013200                                                                          
013300 FD  REPORT-FILE                                                          
013400     RECORDING MODE IS F.                                                 
013500 01  REPORT-RECORD                PIC X(132).                             
013600                                                                          
013700****************************************************************          
013800 WORKING-STORAGE SECTION.                                                 
013900****************************************************************          
014000*                                                                         
014100 01  SYSTEM-DATE-AND-TIME.                                                
014200     05  CURRENT-DATE.                                                    
014300         10  CURRENT-YEAR        PIC 9(2).                                
014400         10  CURRENT-MONTH       PIC 9(2).                                
014500         10  CURRENT-DAY         PIC 9(2).                                
014600     05  CURRENT-TIME.                                                    
014700         10  CURRENT-HOUR        PIC 9(2).                                
014800         10  CURRENT-MINUTE      PIC 9(2).                                
014900         10  CURRENT-SECOND      PIC 9(2).                                
015000         10  CURRENT-HNDSEC      PIC 9(2).                                
015100*                                                                         
015200 01  WS-FIELDS.                                                           
015300     05  WS-RATETXN-STATUS       PIC X(2)  VALUE SPACES.                  
015400     05  WS-RESFILE-STATUS       PIC X(2)  VALUE SPACES.                  
015500     05  WS-RESFOUT-STATUS       PIC X(2)  VALUE SPACES.                  
015600     05  WS-EVTFILE-STATUS       PIC X(2)  VALUE SPACES.                  
015700     05  WS-ORGFILE-STATUS       PIC X(2)  VALUE SPACES.                  
015800     05  WS-ORGFOUT-STATUS       PIC X(2)  VALUE SPACES.                  
015900     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.                  
016000     05  WS-RANPARM-STATUS       PIC X(2)  VALUE SPACES.                  
016100     05  WS-TRAN-EOF             PIC X     VALUE 'N'.                     
016200*                                                                         
016300* MASTER WORK TABLES - LOADED ONCE, POSTED IN STORAGE, REWRITTEN          
016400* WHOLESALE AT END OF JOB.                                                
016500 01  WK-RES-TABLE-CTL.                                                    
016600     05  WK-RES-TABLE-CNT        PIC 9(05) COMP VALUE 0.                  
016700 01  WK-RES-TABLE.                                                        
016800     05  WK-RES-ENTRY OCCURS 1 TO 20000 TIMES                             
016900             DEPENDING ON WK-RES-TABLE-CNT                                
017000             INDEXED BY WK-RES-IX.                                        
017100         10  WK-RES-ID            PIC 9(09).                              
017200         10  WK-RES-USER-ID       PIC 9(09).                              
017300         10  WK-RES-EVENT-ID      PIC 9(09).                              
017400         10  WK-RES-RATING        PIC S9(01).                             
017500         10  WK-RES-IMAGE         PIC X(90).                              
017600 01  WK-RES-TABLE-CTL-DUMP REDEFINES WK-RES-TABLE-CTL PIC X(02).          
017700*                                                                         
017800 01  WK-EVT-TABLE-CTL.                                                    
017900     05  WK-EVT-TABLE-CNT        PIC 9(04) COMP VALUE 0.                  
018000 01  WK-EVT-TABLE.                                                        
018100     05  WK-EVT-ENTRY OCCURS 1 TO 9999 TIMES                              
018200             DEPENDING ON WK-EVT-TABLE-CNT                                
018300             INDEXED BY WK-EVT-IX.                                        
018400         10  WK-EVT-ID            PIC 9(09).                              
018500         10  WK-EVT-STATUS        PIC X(08).                              
018600         10  WK-EVT-ORGANIZER-ID  PIC 9(09).                              
018700 01  WK-EVT-TABLE-CTL-DUMP REDEFINES WK-EVT-TABLE-CTL PIC X(02).          
018800*                                                                         
018900 01  WK-ORG-TABLE-CTL.                                                    
019000     05  WK-ORG-TABLE-CNT        PIC 9(04) COMP VALUE 0.                  
019100 01  WK-ORG-TABLE.                                                        
019200     05  WK-ORG-ENTRY OCCURS 1 TO 9999 TIMES                              
019300             DEPENDING ON WK-ORG-TABLE-CNT                                
019400             INDEXED BY WK-ORG-IX.                                        
019500         10  WK-ORG-ID            PIC 9(09).                              
019600         10  WK-ORG-AVG-RATING    PIC S9(01)V9(04) COMP-3.                
019700         10  WK-ORG-IMAGE         PIC X(40).                              
019800 01  WK-ORG-TABLE-CTL-DUMP REDEFINES WK-ORG-TABLE-CTL PIC X(02).          
019900*                                                                         
020000*--- SCAN/MATCH SCRATCH FIELDS - SAME 77-LEVEL HABIT USED BY              
020100*--- THE OLD REDEMPTION-ANALYSIS JOB'S SUB1/SUB2/TEST-STATUS.             
020200 77  WK-FOUND-SW              PIC X     VALUE 'N'.                        
020300     88  WK-ITEM-FOUND                VALUE 'Y'.                          
020400     88  WK-ITEM-NOT-FOUND             VALUE 'N'.                         
020500 77  WK-RES-MATCH-IX          PIC 9(05) COMP VALUE 0.                     
020600 77  WK-EVT-MATCH-IX          PIC 9(04) COMP VALUE 0.                     
020700 77  WK-ORG-MATCH-IX          PIC 9(04) COMP VALUE 0.                     
020800 77  WK-RES-MATCH-COUNT       PIC 9(04) COMP VALUE 0.                     
020900 77  WK-TARGET-ORG-ID         PIC 9(09) VALUE 0.                          
021000*                                                                         
021100 01  WK-ORG-AVERAGE-WORK.                                                 
021200     05  WK-RATING-SUM            PIC S9(07) COMP-3 VALUE 0.              
021300     05  WK-RATING-COUNT          PIC S9(05) COMP-3 VALUE 0.              
021400*                                                                         
021500 01  WK-RATING-DIST-TABLE.                                                
021600     05  WK-RATING-DIST-CNT OCCURS 6 TIMES PIC 9(05) COMP.                
021700*                                                                         
021800 01  ERR-MSG-BAD-TXN.                                                     
021900     05  FILLER PIC X(29)                                                 
022000                  VALUE 'ERROR PROCESSING RATING TXN. '.                  
022100     05  ERR-MSG-REASON             PIC X(50) VALUE SPACES.               
022200     05  ERR-MSG-TXN-DATA           PIC X(30) VALUE SPACES.               
022300     05  FILLER                     PIC X(23) VALUE SPACES.               
022400*                                                                         
022500 01 RPT-HEADER1.                                                          
022600     05  FILLER                     PIC X(40)                             
022700               VALUE 'EVENT RATING POSTING REPORT       DATE: '.          
022800     05  RPT-MM                     PIC 99.                               
022900     05  FILLER                     PIC X     VALUE '/'.                  
023000     05  RPT-DD                     PIC 99.                               
023100     05  FILLER                     PIC X     VALUE '/'.                  
023200     05  RPT-YY                     PIC 99.                               
023300     05  FILLER                     PIC X(20)                             
023400                    VALUE ' (mm/dd/yy)   TIME: '.                         
023500     05  RPT-HH                     PIC 99.                               
023600     05  FILLER                     PIC X     VALUE ':'.                  
023700     05  RPT-MIN                    PIC 99.                               
023800     05  FILLER                     PIC X     VALUE ':'.                  
023900     05  RPT-SS                     PIC 99.                               
024000     05  FILLER                     PIC X(19) VALUE SPACES.               
024100*                                                                         
024200 01  RPT-STATS-HDR1.                                                      
024300     05  FILLER PIC X(26) VALUE 'RATING TRANSACTION TOTALS:'.             
024400     05  FILLER PIC X(106) VALUE SPACES.                                  
024500 01  RPT-STATS-DETAIL.                                                    
024600     05  RPT-TRAN            PIC X(14).                                   
024700     05  FILLER              PIC X(4)     VALUE SPACES.                   
024800     05  RPT-NUM-TRANS       PIC ZZZ,ZZZ,ZZ9.                             
024900     05  FILLER              PIC X(80)   VALUE SPACES.                    
025000*                                                                         
025100 01  REPORT-TOTALS.                                                       
025200     05  NUM-RATING-RECS       PIC S9(9)   COMP-3  VALUE +0.              
025300     05  NUM-RATING-ACCEPTED   PIC S9(9)   COMP-3  VALUE +0.              
025400     05  NUM-RATING-REJECTED   PIC S9(9)   COMP-3  VALUE +0.              
025500*                                                                         
025600****************************************************************          
025700 PROCEDURE DIVISION.                                                      
025800****************************************************************          
025900*                                                                         
026000 000-MAIN.                                                                
026100     ACCEPT CURRENT-DATE FROM DATE.                                       
026200     ACCEPT CURRENT-TIME FROM TIME.                                       
026300     DISPLAY 'EVRATE01 STARTED DATE = ' CURRENT-MONTH '/'                 
026400            CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.                  
026500                                                                          
026600     PERFORM 700-OPEN-FILES.                                              
026700     PERFORM 800-INIT-REPORT.                                             
026800     PERFORM 600-READ-RUN-PARM.                                           
026900                                                                          
027000     PERFORM 710-LOAD-RESERVATION-TABLE.                                  
027100     PERFORM 720-LOAD-EVENT-TABLE.                                        
027200     PERFORM 730-LOAD-ORG-TABLE.                                          
027300                                                                          
027400     READ RATETXN-FILE                                                    
027500         AT END MOVE 'Y' TO WS-TRAN-EOF                                   
027600     END-READ.                                                            
027700     PERFORM 100-PROCESS-ONE-RATING-TXN THRU 100-EXIT                     
027800             UNTIL WS-TRAN-EOF = 'Y'.                                     
027900                                                                          
028000     PERFORM 750-REWRITE-RESERVATION-FILE.                                
028100     PERFORM 760-REWRITE-ORGANIZER-FILE.                                  
028200     PERFORM 850-REPORT-RATING-STATS.                                     
028300     IF RP-STATS-WANTED                                                   
028400         PERFORM 300-BUILD-RATING-DISTRIBUTION THRU 300-EXIT              
028500     END-IF.                                                              
028600     PERFORM 790-CLOSE-FILES.                                             
028700                                                                          
028800     GOBACK.                                                              
028900                                                                          
029000 600-READ-RUN-PARM.                                                       
029100*--- STATS-BREAKDOWN REQUEST COMES IN ON A ONE-CARD PARAMETER             
029200*--- FILE, THE SHOP'S USUAL WAY OF DRIVING A ONE-OFF FROM JCL             
029300*--- SYSIN.  NO CARD PRESENT MEANS THE NIGHTLY RUN SKIPS THE              
029400*--- BREAKDOWN ENTIRELY.                                                  
029500     MOVE 'N' TO RP-STATS-REQUESTED.                                      
029600     MOVE 0   TO RP-STATS-EVT-ID.                                         
029700     READ RUN-PARM-FILE                                                   
029800         AT END                                                           
029900             DISPLAY 'NO RUN-PARM CARD - SKIPPING RATE BREAKDOWN'         
030000         NOT AT END                                                       
030100             CONTINUE                                                     
030200     END-READ.                                                            
030300 600-EXIT.                                                                
030400     EXIT.                                                                
030500                                                                          
030600 700-OPEN-FILES.                                                          
030700     OPEN INPUT   RATETXN-FILE                                            
030800                  RUN-PARM-FILE                                           
030900                  EVENT-FILE                                              
031000                  RESERVATION-FILE                                        
031100                  ORGANIZER-FILE                                          
031200          OUTPUT  RESERVATION-FILE-OUT                                    
031300                  ORGANIZER-FILE-OUT                                      
031400                  REPORT-FILE.                                            
031500     IF WS-RATETXN-STATUS NOT = '00'                                      
031600         DISPLAY 'ERROR OPENING RATETXN FILE. RC:'                        
031700                 WS-RATETXN-STATUS                                        
031800         DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'                  
031900         MOVE 16 TO RETURN-CODE                                           
032000         GOBACK                                                           
032100     END-IF.                                                              
032200     IF WS-RESFILE-STATUS NOT = '00'                                      
032300         DISPLAY 'ERROR OPENING RESV FILE. RC:' WS-RESFILE-STATUS         
032400         DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'                  
032500         MOVE 16 TO RETURN-CODE                                           
032600         GOBACK                                                           
032700     END-IF.                                                              
032800     IF WS-EVTFILE-STATUS NOT = '00'                                      
032900         DISPLAY 'ERROR OPENING EVENT FILE. RC:' WS-EVTFILE-STATUS        
033000         DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'                  
033100         MOVE 16 TO RETURN-CODE                                           
033200         GOBACK                                                           
033300     END-IF.                                                              
033400     IF WS-ORGFILE-STATUS NOT = '00'                                      
033500         DISPLAY 'ERROR OPENING ORG FILE. RC:' WS-ORGFILE-STATUS          
033600         DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'                  
033700         MOVE 16 TO RETURN-CODE                                           
033800         GOBACK                                                           
033900     END-IF.                                                              
034000 700-EXIT.                                                                
034100     EXIT.                                                                
034200                                                                          
034300 710-LOAD-RESERVATION-TABLE.                                              
034400     MOVE 0 TO WK-RES-TABLE-CNT.                                          
034500     PERFORM 711-LOAD-ONE-RES                                             
034600             UNTIL WS-RESFILE-STATUS NOT = '00'.                          
034700 710-EXIT.                                                                
034800     EXIT.                                                                
034900                                                                          
035000 711-LOAD-ONE-RES.                                                        
035100     READ RESERVATION-FILE                                                
035200         AT END MOVE '10' TO WS-RESFILE-STATUS                            
035300         NOT AT END                                                       
035400             ADD 1 TO WK-RES-TABLE-CNT                                    
035500             SET WK-RES-IX TO WK-RES-TABLE-CNT                            
035600             MOVE RES-ID       TO WK-RES-ID (WK-RES-IX)                   
035700             MOVE RES-USER-ID  TO WK-RES-USER-ID (WK-RES-IX)              
035800             MOVE RES-EVENT-ID TO WK-RES-EVENT-ID (WK-RES-IX)             
035900             MOVE RES-RATING   TO WK-RES-RATING (WK-RES-IX)               
036000             MOVE RESMSTR-REC  TO WK-RES-IMAGE (WK-RES-IX)                
036100     END-READ.                                                            
036200 711-EXIT.                                                                
036300     EXIT.                                                                
036400                                                                          
036500 720-LOAD-EVENT-TABLE.                                                    
036600     MOVE 0 TO WK-EVT-TABLE-CNT.                                          
036700     PERFORM 721-LOAD-ONE-EVT                                             
036800             UNTIL WS-EVTFILE-STATUS NOT = '00'.                          
036900 720-EXIT.                                                                
037000     EXIT.                                                                
037100                                                                          
037200 721-LOAD-ONE-EVT.                                                        
037300     READ EVENT-FILE                                                      
037400         AT END MOVE '10' TO WS-EVTFILE-STATUS                            
037500         NOT AT END                                                       
037600             ADD 1 TO WK-EVT-TABLE-CNT                                    
037700             SET WK-EVT-IX TO WK-EVT-TABLE-CNT                            
037800             MOVE EVT-ID           TO WK-EVT-ID (WK-EVT-IX)               
037900             MOVE EVT-STATUS       TO WK-EVT-STATUS (WK-EVT-IX)           
038000             MOVE EVT-ORGANIZER-ID                                        
038100                     TO WK-EVT-ORGANIZER-ID (WK-EVT-IX)                   
038200     END-READ.                                                            
038300 721-EXIT.                                                                
038400     EXIT.                                                                
038500                                                                          
038600 730-LOAD-ORG-TABLE.                                                      
038700     MOVE 0 TO WK-ORG-TABLE-CNT.                                          
038800     PERFORM 731-LOAD-ONE-ORG                                             
038900             UNTIL WS-ORGFILE-STATUS NOT = '00'.                          
039000 730-EXIT.                                                                
039100     EXIT.                                                                
039200                                                                          
039300 731-LOAD-ONE-ORG.                                                        
039400     READ ORGANIZER-FILE                                                  
039500         AT END MOVE '10' TO WS-ORGFILE-STATUS                            
039600         NOT AT END                                                       
039700             ADD 1 TO WK-ORG-TABLE-CNT                                    
039800             SET WK-ORG-IX TO WK-ORG-TABLE-CNT                            
039900             MOVE ORG-ID              TO WK-ORG-ID (WK-ORG-IX)            
040000             MOVE ORG-AVERAGE-RATING                                      
040100                     TO WK-ORG-AVG-RATING (WK-ORG-IX)                     
040200             MOVE ORGMSTR-REC         TO WK-ORG-IMAGE (WK-ORG-IX)         
040300     END-READ.                                                            
040400 731-EXIT.                                                                
040500     EXIT.                                                                
040600                                                                          
040700 100-PROCESS-ONE-RATING-TXN.                                              
040800     ADD 1 TO NUM-RATING-RECS.                                            
040900     MOVE SPACES TO ERR-MSG-REASON.                                       
041000                                                                          
041100     PERFORM 110-VALIDATE-RATING-RANGE THRU 110-EXIT.                     
041200     IF ERR-MSG-REASON NOT = SPACES                                       
041300         GO TO 190-REJECT-TXN                                             
041400     END-IF.                                                              
041500                                                                          
041600     PERFORM 120-VALIDATE-EVENT-INACTIVE THRU 120-EXIT.                   
041700     IF ERR-MSG-REASON NOT = SPACES                                       
041800         GO TO 190-REJECT-TXN                                             
041900     END-IF.                                                              
042000                                                                          
042100     PERFORM 130-FIND-USER-RESERVATION THRU 130-EXIT.                     
042200     IF ERR-MSG-REASON NOT = SPACES                                       
042300         GO TO 190-REJECT-TXN                                             
042400     END-IF.                                                              
042500                                                                          
042600     PERFORM 140-POST-RATING THRU 140-EXIT.                               
042700     PERFORM 200-RECOMPUTE-ORGANIZER-AVERAGE THRU 290-EXIT.               
042800     ADD 1 TO NUM-RATING-ACCEPTED.                                        
042900     GO TO 100-READ-NEXT.                                                 
043000                                                                          
043100 190-REJECT-TXN.                                                          
043200     ADD 1 TO NUM-RATING-REJECTED.                                        
043300     MOVE RTX-EVENT-ID TO ERR-MSG-TXN-DATA.                               
043400     WRITE REPORT-RECORD FROM ERR-MSG-BAD-TXN AFTER 1.                    
043500                                                                          
043600 100-READ-NEXT.                                                           
043700     READ RATETXN-FILE                                                    
043800         AT END MOVE 'Y' TO WS-TRAN-EOF                                   
043900     END-READ.                                                            
044000 100-EXIT.                                                                
044100     EXIT.                                                                
044200                                                                          
044300 110-VALIDATE-RATING-RANGE.                                               
044400*--- CCS-0501: RATING MUST FALL IN THE 0-5 STAR RANGE THE BOOKING         
044500*--- DESK USES ON THE PATRON SCREEN.                                      
044600     IF RTX-RATING < 0 OR RTX-RATING > 5                                  
044700         MOVE 'RATING MUST BE BETWEEN 0 AND 5' TO ERR-MSG-REASON          
044800     END-IF.                                                              
044900 110-EXIT.                                                                
045000     EXIT.                                                                
045100                                                                          
045200 120-VALIDATE-EVENT-INACTIVE.                                             
045300*--- CCS-0502: HELP DESK RULE - PATRONS MAY ONLY RATE AN EVENT            
045400*--- AFTER IT HAS RUN AND GONE INACTIVE, NOT BEFOREHAND.                  
045500     MOVE 'N' TO WK-FOUND-SW.                                             
045600     MOVE 0   TO WK-EVT-MATCH-IX.                                         
045700     PERFORM 121-SCAN-ONE-EVT THRU 121-EXIT                               
045800             VARYING WK-EVT-IX FROM 1 BY 1                                
045900             UNTIL WK-EVT-IX > WK-EVT-TABLE-CNT                           
046000                OR WK-ITEM-FOUND.                                         
046100     IF WK-ITEM-NOT-FOUND                                                 
046200         MOVE 'EVENT NOT FOUND' TO ERR-MSG-REASON                         
046300     ELSE                                                                 
046400         IF WK-EVT-STATUS (WK-EVT-MATCH-IX) NOT = 'INACTIVE'              
046500             MOVE 'ONLY INACTIVE EVENTS CAN BE RATED'                     
046600                 TO ERR-MSG-REASON                                        
046700         END-IF                                                           
046800     END-IF.                                                              
046900 120-EXIT.                                                                
047000     EXIT.                                                                
047100                                                                          
047200 121-SCAN-ONE-EVT.                                                        
047300     IF WK-EVT-ID (WK-EVT-IX) = RTX-EVENT-ID                              
047400         SET WK-EVT-MATCH-IX TO WK-EVT-IX                                 
047500         MOVE 'Y' TO WK-FOUND-SW                                          
047600     END-IF.                                                              
047700 121-EXIT.                                                                
047800     EXIT.                                                                
047900                                                                          
048000 130-FIND-USER-RESERVATION.                                               
048100*--- CCS-0503: CALLER MUST HOLD EXACTLY ONE RESERVATION FOR THIS          
048200*--- (USER, EVENT) PAIR - PREVENTS DOUBLE-BOOKED PATRONS FROM             
048300*--- POSTING TWO RATINGS ON THE SAME EVENT.                               
048400     MOVE 0 TO WK-RES-MATCH-COUNT.                                        
048500     MOVE 0 TO WK-RES-MATCH-IX.                                           
048600     PERFORM 131-TEST-ONE-RES THRU 131-EXIT                               
048700             VARYING WK-RES-IX FROM 1 BY 1                                
048800             UNTIL WK-RES-IX > WK-RES-TABLE-CNT.                          
048900     IF WK-RES-MATCH-COUNT NOT = 1                                        
049000         MOVE 'YOU CAN ONLY RATE EVENTS YOU HAVE RESERVED'                
049100             TO ERR-MSG-REASON                                            
049200     END-IF.                                                              
049300 130-EXIT.                                                                
049400     EXIT.                                                                
049500                                                                          
049600 131-TEST-ONE-RES.                                                        
049700     IF WK-RES-USER-ID (WK-RES-IX) = RTX-USER-ID                          
049800             AND WK-RES-EVENT-ID (WK-RES-IX) = RTX-EVENT-ID               
049900         ADD 1 TO WK-RES-MATCH-COUNT                                      
050000         SET WK-RES-MATCH-IX TO WK-RES-IX                                 
050100     END-IF.                                                              
050200 131-EXIT.                                                                
050300     EXIT.                                                                
050400                                                                          
050500 140-POST-RATING.                                                         
050600*--- SET THE RATING ON THE MATCHED RESERVATION AND REMEMBER THE           
050700*--- OWNING ORGANIZER SO 200- CAN RECOMPUTE THE AVERAGE.                  
050800     MOVE RTX-RATING TO WK-RES-RATING (WK-RES-MATCH-IX).                  
050900     MOVE WK-EVT-ORGANIZER-ID (WK-EVT-MATCH-IX)                           
051000             TO WK-TARGET-ORG-ID.                                         
051100 140-EXIT.                                                                
051200     EXIT.                                                                
051300                                                                          
051400 200-RECOMPUTE-ORGANIZER-AVERAGE.                                         
051500*--- CCS-0504: ORGANIZER'S DISPLAYED SCORE IS THE AVERAGE OVER            
051600*--- EVERY RATED RESERVATION OF EVERY EVENT BELONGING TO THAT             
051700*--- ORGANIZER.                                                           
051800     MOVE 0 TO WK-RATING-SUM.                                             
051900     MOVE 0 TO WK-RATING-COUNT.                                           
052000     PERFORM 210-ACCUM-ONE-RES THRU 210-EXIT                              
052100             VARYING WK-RES-IX FROM 1 BY 1                                
052200             UNTIL WK-RES-IX > WK-RES-TABLE-CNT.                          
052300                                                                          
052400     MOVE 'N' TO WK-FOUND-SW.                                             
052500     MOVE 0   TO WK-ORG-MATCH-IX.                                         
052600     PERFORM 213-SCAN-ONE-ORG THRU 213-EXIT                               
052700             VARYING WK-ORG-IX FROM 1 BY 1                                
052800             UNTIL WK-ORG-IX > WK-ORG-TABLE-CNT                           
052900                OR WK-ITEM-FOUND.                                         
053000                                                                          
053100     IF WK-ITEM-FOUND                                                     
053200         IF WK-RATING-COUNT = 0                                           
053300             MOVE -1 TO WK-ORG-AVG-RATING (WK-ORG-MATCH-IX)               
053400         ELSE                                                             
053500             COMPUTE WK-ORG-AVG-RATING (WK-ORG-MATCH-IX)                  
053600                     ROUNDED MODE IS NEAREST-EVEN =                       
053700                     WK-RATING-SUM / WK-RATING-COUNT                      
053800         END-IF                                                           
053900     END-IF.                                                              
054000 290-EXIT.                                                                
054100     EXIT.                                                                
054200                                                                          
054300 210-ACCUM-ONE-RES.                                                       
054400*--- ONLY RESERVATIONS WHOSE EVENT BELONGS TO THE TARGET                  
054500*--- ORGANIZER AND WHOSE RATING HAS BEEN SET (NOT THE -1                  
054600*--- SENTINEL) COUNT TOWARD THE AVERAGE.                                  
054700     IF WK-RES-RATING (WK-RES-IX) NOT = -1                                
054800         PERFORM 211-EVENT-BELONGS-TO-TARGET THRU 211-EXIT                
054900         IF WK-ITEM-FOUND                                                 
055000             ADD WK-RES-RATING (WK-RES-IX) TO WK-RATING-SUM               
055100             ADD 1 TO WK-RATING-COUNT                                     
055200         END-IF                                                           
055300     END-IF.                                                              
055400 210-EXIT.                                                                
055500     EXIT.                                                                
055600                                                                          
055700 211-EVENT-BELONGS-TO-TARGET.                                             
055800     MOVE 'N' TO WK-FOUND-SW.                                             
055900     MOVE 0   TO WK-EVT-MATCH-IX.                                         
056000     PERFORM 212-TEST-ONE-EVT THRU 212-EXIT                               
056100             VARYING WK-EVT-IX FROM 1 BY 1                                
056200             UNTIL WK-EVT-IX > WK-EVT-TABLE-CNT                           
056300                OR WK-ITEM-FOUND.                                         
056400 211-EXIT.                                                                
056500     EXIT.                                                                
056600                                                                          
056700 212-TEST-ONE-EVT.                                                        
056800     IF WK-EVT-ID (WK-EVT-IX) = WK-RES-EVENT-ID (WK-RES-IX)               
056900         IF WK-EVT-ORGANIZER-ID (WK-EVT-IX) = WK-TARGET-ORG-ID            
057000             MOVE 'Y' TO WK-FOUND-SW                                      
057100         END-IF                                                           
057200     END-IF.                                                              
057300 212-EXIT.                                                                
057400     EXIT.                                                                
057500                                                                          
057600 213-SCAN-ONE-ORG.                                                        
057700     IF WK-ORG-ID (WK-ORG-IX) = WK-TARGET-ORG-ID                          
057800         SET WK-ORG-MATCH-IX TO WK-ORG-IX                                 
057900         MOVE 'Y' TO WK-FOUND-SW                                          
058000     END-IF.                                                              
058100 213-EXIT.                                                                
058200     EXIT.                                                                
058300                                                                          
058400 300-BUILD-RATING-DISTRIBUTION.                                           
058500*--- CCS-0561: SUPPORT DESK BREAKDOWN - DISPLAY-ONLY RENDERING,           
058600*--- NOT A PRINTED REPORT, SINCE THE HELP DESK ONLY NEEDS IT ON           
058700*--- THE OPERATOR CONSOLE WHILE THEY ARE ON THE PHONE.                    
058800*--- RUN ONLY WHEN OPERATIONS DROPS A RANPARM CARD REQUESTING A           
058900*--- BREAKDOWN FOR ONE EVENT - SEE 600-READ-RUN-PARM AND THE              
059000*--- RP-STATS-WANTED TEST IN 000-MAIN.  NOT PART OF THE NORMAL            
059100*--- NIGHTLY POSTING - JUST A QUICK LOOK FOR SUPPORT WITHOUT A            
059200*--- SEPARATE JOB.                                                        
059300     MOVE 0 TO WK-RATING-DIST-CNT (1).                                    
059400     MOVE 0 TO WK-RATING-DIST-CNT (2).                                    
059500     MOVE 0 TO WK-RATING-DIST-CNT (3).                                    
059600     MOVE 0 TO WK-RATING-DIST-CNT (4).                                    
059700     MOVE 0 TO WK-RATING-DIST-CNT (5).                                    
059800     MOVE 0 TO WK-RATING-DIST-CNT (6).                                    
059900     PERFORM 310-TALLY-ONE-RES THRU 310-EXIT                              
060000             VARYING WK-RES-IX FROM 1 BY 1                                
060100             UNTIL WK-RES-IX > WK-RES-TABLE-CNT.                          
060200     DISPLAY 'RATING DISTRIBUTION FOR EVENT ' RP-STATS-EVT-ID.            
060300     DISPLAY '  0 STAR: ' WK-RATING-DIST-CNT (1).                         
060400     DISPLAY '  1 STAR: ' WK-RATING-DIST-CNT (2).                         
060500     DISPLAY '  2 STAR: ' WK-RATING-DIST-CNT (3).                         
060600     DISPLAY '  3 STAR: ' WK-RATING-DIST-CNT (4).                         
060700     DISPLAY '  4 STAR: ' WK-RATING-DIST-CNT (5).                         
060800     DISPLAY '  5 STAR: ' WK-RATING-DIST-CNT (6).                         
060900 300-EXIT.                                                                
061000     EXIT.                                                                
061100                                                                          
061200 310-TALLY-ONE-RES.                                                       
061300     IF WK-RES-EVENT-ID (WK-RES-IX) = RP-STATS-EVT-ID                     
061400             AND WK-RES-RATING (WK-RES-IX) NOT = -1                       
061500         ADD 1 TO WK-RATING-DIST-CNT                                      
061600                 (WK-RES-RATING (WK-RES-IX) + 1)                          
061700     END-IF.                                                              
061800 310-EXIT.                                                                
061900     EXIT.                                                                
062000                                                                          
062100 750-REWRITE-RESERVATION-FILE.                                            
062200     PERFORM 751-WRITE-ONE-RES                                            
062300             VARYING WK-RES-IX FROM 1 BY 1                                
062400             UNTIL WK-RES-IX > WK-RES-TABLE-CNT.                          
062500 750-EXIT.                                                                
062600     EXIT.                                                                
062700                                                                          
062800 751-WRITE-ONE-RES.                                                       
062900     MOVE WK-RES-IMAGE (WK-RES-IX) TO RESMSTR-REC.                        
063000     MOVE WK-RES-RATING (WK-RES-IX) TO RES-RATING.                        
063100     MOVE RESMSTR-REC TO RES-REC-OUT.                                     
063200     WRITE RES-REC-OUT.                                                   
063300 751-EXIT.                                                                
063400     EXIT.                                                                
063500                                                                          
063600 760-REWRITE-ORGANIZER-FILE.                                              
063700     PERFORM 761-WRITE-ONE-ORG                                            
063800             VARYING WK-ORG-IX FROM 1 BY 1                                
063900             UNTIL WK-ORG-IX > WK-ORG-TABLE-CNT.                          
064000 760-EXIT.                                                                
064100     EXIT.                                                                
064200                                                                          
064300 761-WRITE-ONE-ORG.                                                       
064400     MOVE WK-ORG-IMAGE (WK-ORG-IX) TO ORGMSTR-REC.                        
064500     MOVE WK-ORG-AVG-RATING (WK-ORG-IX) TO ORG-AVERAGE-RATING.            
064600     MOVE ORGMSTR-REC TO ORG-REC-OUT.                                     
064700     WRITE ORG-REC-OUT.                                                   
064800 761-EXIT.                                                                
064900     EXIT.                                                                
065000                                                                          
065100 800-INIT-REPORT.                                                         
065200     MOVE CURRENT-YEAR   TO RPT-YY.                                       
065300     MOVE CURRENT-MONTH  TO RPT-MM.                                       
065400     MOVE CURRENT-DAY    TO RPT-DD.                                       
065500     MOVE CURRENT-HOUR   TO RPT-HH.                                       
065600     MOVE CURRENT-MINUTE TO RPT-MIN.                                      
065700     MOVE CURRENT-SECOND TO RPT-SS.                                       
065800     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.                     
065900 800-EXIT.                                                                
066000     EXIT.                                                                
066100                                                                          
066200 850-REPORT-RATING-STATS.                                                 
066300     WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.                     
066400     MOVE 'RECEIVED      ' TO RPT-TRAN.                                   
066500     MOVE NUM-RATING-RECS  TO RPT-NUM-TRANS.                              
066600     WRITE REPORT-RECORD  FROM  RPT-STATS-DETAIL.                         
066700     MOVE 'ACCEPTED      ' TO RPT-TRAN.                                   
066800     MOVE NUM-RATING-ACCEPTED TO RPT-NUM-TRANS.                           
066900     WRITE REPORT-RECORD  FROM  RPT-STATS-DETAIL.                         
067000     MOVE 'REJECTED      ' TO RPT-TRAN.                                   
067100     MOVE NUM-RATING-REJECTED TO RPT-NUM-TRANS.                           
067200     WRITE REPORT-RECORD  FROM  RPT-STATS-DETAIL.                         
067300 850-EXIT.                                                                
067400     EXIT.                                                                
067500                                                                          
067600 790-CLOSE-FILES.                                                         
067700     CLOSE RATETXN-FILE                                                   
067800           RUN-PARM-FILE                                                  
067900           EVENT-FILE                                                     
068000           RESERVATION-FILE                                               
068100           RESERVATION-FILE-OUT                                           
068200           ORGANIZER-FILE                                                 
068300           ORGANIZER-FILE-OUT                                             
068400           REPORT-FILE.                                                   
068500 790-EXIT.                                                                
068600     EXIT.                                                                
