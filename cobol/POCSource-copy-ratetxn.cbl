000100****************************************************************          
000200* CIVIC CENTER EVENT SCHEDULING SYSTEM  (CCESS)                           
000300* COPY MEMBER:  RATETXN                                                   
000400* DESCRIPTION:  RATING-POST TRANSACTION - ONE PER PATRON'S STAR           
000500*               RATING OF A COMPLETED EVENT, FED TO EVRATE01 THE          
000600*               SAME WAY A SAM1-STYLE UPDATE CARD DRIVES A                
000700*               MASTER-FILE REWRITE.                                      
000800*                                                                         
000900* MAINTENANCE HISTORY                                                     
001000* DATE      BY   REQUEST     DESCRIPTION                                  
001100* --------  ---  ----------  -------------------------------              
001200* 01/09/99  PO   CCS-0432    ORIGINAL LAYOUT, FOR THE NEW                 
001300*                            POST-EVENT SURVEY POSTING RUN.               
001400****************************************************************          
001500 01  RATETXN-REC.                                                         
001600     05  RTX-USER-ID                 PIC 9(09).                           
001700     05  RTX-EVENT-ID                PIC 9(09).                           
001800     05  RTX-RATING                  PIC S9(02).                          
001900     05  FILLER                      PIC X(010).                          
