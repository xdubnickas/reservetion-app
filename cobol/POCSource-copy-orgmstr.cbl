000100****************************************************************          
000200* CIVIC CENTER EVENT SCHEDULING SYSTEM  (CCESS)                           
000300* COPY MEMBER:  ORGMSTR                                                   
000400* DESCRIPTION:  EVENT ORGANIZER MASTER RECORD (BATCH-RELEVANT             
000500*               FIELDS ONLY - THE ONLINE SYSTEM CARRIES MANY              
000600*               MORE FIELDS THAT THE NIGHTLY JOBS NEVER TOUCH).           
000700*                                                                         
000800* MAINTENANCE HISTORY                                                     
000900* DATE      BY   REQUEST     DESCRIPTION                                  
001000* --------  ---  ----------  -------------------------------              
001100* 05/11/87  RH   CCS-0040    ORIGINAL LAYOUT.                             
001200* 01/09/99  PO   CCS-0431    ADDED ORG-AVERAGE-RATING, ROLLED UP          
001300*                            NIGHTLY FROM RESMSTR AFTER THE               
001400*                            SURVEY POSTING RUN. -1 = NO RATINGS.         
001500****************************************************************          
001600 01  ORGMSTR-REC.                                                         
001700     05  ORG-ID                      PIC 9(09).                           
001800     05  ORG-AVERAGE-RATING          PIC S9(01)V9(04) COMP-3.             
001900         88  ORG-NO-RATINGS-YET      VALUE -1.                            
002000     05  ORG-AVERAGE-RATING-DUMP REDEFINES ORG-AVERAGE-RATING             
002100                                     PIC X(04).                           
002200     05  FILLER                      PIC X(020).                          
