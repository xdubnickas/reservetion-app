000100****************************************************************          
000200* CIVIC CENTER EVENT SCHEDULING SYSTEM  (CCESS)                           
000300* COPY MEMBER:  SUGRPT                                                    
000400* DESCRIPTION:  SUGGESTIONS-REPORT PRINT LINE - FLAT TOP-12 LIST          
000500*               OF RANKED EVENTS PRODUCED BY EVRANK01. NO                 
000600*               CONTROL BREAKS - REBUILT FROM SCRATCH EACH RUN.           
000700*                                                                         
000800* MAINTENANCE HISTORY                                                     
000900* DATE      BY   REQUEST     DESCRIPTION                                  
001000* --------  ---  ----------  -------------------------------              
001100* 03/03/94  DM   CCS-0293    ORIGINAL LAYOUT.                             
001200****************************************************************          
001300 01  SUGRPT-LINE.                                                         
001400     05  SUG-RANK                    PIC Z9.                              
001500     05  FILLER                      PIC X(02) VALUE SPACES.              
001600     05  SUG-EVT-ID                  PIC 9(09).                           
001700     05  FILLER                      PIC X(02) VALUE SPACES.              
001800     05  SUG-EVT-NAME                PIC X(40).                           
001900     05  FILLER                      PIC X(02) VALUE SPACES.              
002000     05  SUG-SCORE                   PIC 9V9999.                          
002100     05  FILLER                      PIC X(02) VALUE SPACES.              
002200     05  SUG-EVT-CATEGORY            PIC X(20).                           
002300     05  FILLER                      PIC X(02) VALUE SPACES.              
002400     05  SUG-EVT-PRICE               PIC ZZZZZZZ.99.                      
