000100****************************************************************          
000200* CIVIC CENTER EVENT SCHEDULING SYSTEM  (CCESS)                           
000300* COPY MEMBER:  CITYMSTR                                                  
000400* DESCRIPTION:  CITY REFERENCE RECORD - SMALL LOOKUP TABLE OF             
000500*               CITIES SERVED BY THE SCHEDULING NETWORK, USED             
000600*               TO SCORE HOW CLOSE AN EVENT IS TO A PATRON.               
000700*                                                                         
000800* MAINTENANCE HISTORY                                                     
000900* DATE      BY   REQUEST     DESCRIPTION                                  
001000* --------  ---  ----------  -------------------------------              
001100* 08/22/89  DM   CCS-0160    ORIGINAL LAYOUT.                             
001200* 03/03/94  DM   CCS-0290    ADDED LATITUDE/LONGITUDE AND THE             
001300*                            "HAS-COORDS" FLAG - NOT EVERY CITY           
001400*                            ON FILE HAS BEEN SURVEYED YET.               
001500****************************************************************          
001600 01  CITYMSTR-REC.                                                        
001700     05  CITY-ID                     PIC 9(09).                           
001800     05  CITY-NAME                   PIC X(100).                          
001900     05  CITY-COUNTRY                PIC X(100).                          
002000     05  CITY-COORD-SW               PIC X(01).                           
002100         88  CITY-HAS-COORDS         VALUE 'Y'.                           
002200         88  CITY-COORDS-ABSENT      VALUE 'N'.                           
002300     05  CITY-LATITUDE               PIC S9(03)V9(06) COMP-3.             
002400     05  CITY-LONGITUDE              PIC S9(03)V9(06) COMP-3.             
002500     05  FILLER                      PIC X(030).                          
