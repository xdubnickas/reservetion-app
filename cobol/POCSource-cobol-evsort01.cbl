000100 IDENTIFICATION DIVISION.                                                 
000200****************************************************************          
000300 PROGRAM-ID. EVSORT01.                                                    
000400 AUTHOR. D. STOUT.                                                        
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 03/03/94.                                                  
000700 DATE-COMPILED.                                                           
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900****************************************************************          
001000* PROGRAM:  EVSORT01                                                      
001100*                                                                         
001200* PURPOSE:  SORTS THE UPCOMING-EVENT SCORE TABLE BUILT BY                 
001300*           EVRANK01 INTO DESCENDING SCORE ORDER, HIGHEST                 
001400*           SUGGESTION FIRST.  AN INSERTION SORT, ADAPTED FROM            
001500*           THE SHOP'S STANDARD IN-STORAGE NUMBER SORT, BUT RUN           
001600*           BACKWARDS (DESCENDING) AND CARRYING THE EVENT ID AND          
001700*           ORIGINAL SEQUENCE NUMBER ALONG WITH THE SCORE SO              
001800*           TIES COME OUT IN FIRST-SEEN ORDER.                            
001900*                                                                         
002000* MAINTENANCE HISTORY                                                     
002100* DATE      BY   REQUEST     DESCRIPTION                                  
002200* --------  ---  ----------  -------------------------------              
002300* 03/03/94  DS   CCS-0294    ORIGINAL PROGRAM, ADAPTED FROM THE           
002400*                            IN-STORAGE NUMBER SORT USED BY THE           
002500*                            OLD CUSTOMER-EXTRACT SUITE.                  
002600* 09/14/01  TV   CCS-0499    CONVERTED THE PERFORM-UNTIL SHIFT            
002700*                            LOOP TO A NUMBERED PARAGRAPH PER THE         
002800*                            SHOP COMMITTEE'S NEW CODING STANDARD         
002900*                            - CONTROL DIVISION WANTS EVERY LOOP          
003000*                            TRACEABLE IN A PMAP LISTING.                 
003100****************************************************************          
003200 ENVIRONMENT DIVISION.                                                    
003300 CONFIGURATION SECTION.                                                   
003400 SOURCE-COMPUTER. IBM-390.                                                
003500 OBJECT-COMPUTER. IBM-390.                                                
003600 SPECIAL-NAMES.                                                           
003700     C01 IS TOP-OF-FORM                                                   
003800     UPSI-0 ON STATUS IS CCS-DEBUG-ON                                     
003900            OFF STATUS IS CCS-DEBUG-OFF.                                  
004000                                                                          
004100 DATA DIVISION.                                                           
004200 WORKING-STORAGE SECTION.                                                 
004300*                                                                         
004400 01  WK-INSERT-ITEM.                                                      
004500     05  WK-INSERT-SCORE          PIC S9(03)V9(04) COMP-3.                
004600     05  WK-INSERT-EVT-ID         PIC 9(09).                              
004700     05  WK-INSERT-SEQ            PIC 9(04) COMP.                         
004800 01  WK-INSERT-ITEM-DUMP REDEFINES WK-INSERT-ITEM PIC X(10).              
004900*                                                                         
005000*--- SCAN/MATCH SCRATCH FIELDS - SAME 77-LEVEL HABIT USED BY              
005100*--- THE OLD REDEMPTION-ANALYSIS JOB'S SUB1/SUB2/TEST-STATUS.             
005200 77  WK-MOVE-FROM             PIC S9(04) COMP.                            
005300 77  WK-INSERT-TO             PIC S9(04) COMP.                            
005400 77  WK-MOVE-FROM-DUMP REDEFINES WK-MOVE-FROM PIC X(02).                  
005500*                                                                         
005600 77  WK-STOP-SW                   PIC X     VALUE 'N'.                    
005700     88  WK-STOP-SHIFTING                 VALUE 'Y'.                      
005800     88  WK-KEEP-SHIFTING                 VALUE 'N'.                      
005900*                                                                         
006000 LINKAGE SECTION.                                                         
006100 01  LK-TABLE-SIZE                PIC S9(04) COMP.                        
006200 01  LK-SORT-TABLE.                                                       
006300     05  LK-SCORE-ENTRY OCCURS 0 TO 9999 TIMES                            
006400             DEPENDING ON LK-TABLE-SIZE.                                  
006500         10  LK-SCORE             PIC S9(03)V9(04) COMP-3.                
006600         10  LK-EVT-ID            PIC 9(09).                              
006700         10  LK-ORIG-SEQ          PIC 9(04) COMP.                         
006800 01  LK-SORT-TABLE-DUMP REDEFINES LK-TABLE-SIZE PIC X(02).                
006900*                                                                         
007000 PROCEDURE DIVISION USING LK-TABLE-SIZE, LK-SORT-TABLE.                   
007100                                                                          
007200     PERFORM 100-OUTER-LOOP THRU 100-EXIT                                 
007300             VARYING WK-MOVE-FROM FROM 2 BY 1                             
007400             UNTIL WK-MOVE-FROM > LK-TABLE-SIZE.                          
007500                                                                          
007600     GOBACK.                                                              
007700                                                                          
007800 100-OUTER-LOOP.                                                          
007900*--- LIFT ONE ENTRY OUT AND WALK IT BACK TO ITS PROPER SLOT.              
008000     MOVE LK-SCORE (WK-MOVE-FROM)   TO WK-INSERT-SCORE.                   
008100     MOVE LK-EVT-ID (WK-MOVE-FROM)  TO WK-INSERT-EVT-ID.                  
008200     MOVE LK-ORIG-SEQ (WK-MOVE-FROM) TO WK-INSERT-SEQ.                    
008300     COMPUTE WK-INSERT-TO = WK-MOVE-FROM - 1.                             
008400     MOVE 'N' TO WK-STOP-SW.                                              
008500     PERFORM 110-TEST-SHIFT THRU 110-EXIT                                 
008600             UNTIL WK-STOP-SHIFTING.                                      
008700     MOVE WK-INSERT-SCORE   TO LK-SCORE (WK-INSERT-TO + 1).               
008800     MOVE WK-INSERT-EVT-ID  TO LK-EVT-ID (WK-INSERT-TO + 1).              
008900     MOVE WK-INSERT-SEQ     TO LK-ORIG-SEQ (WK-INSERT-TO + 1).            
009000 100-EXIT.                                                                
009100     EXIT.                                                                
009200                                                                          
009300 110-TEST-SHIFT.                                                          
009400*--- STOP WHEN WE HIT THE FRONT OF THE TABLE OR A SLOT WHOSE              
009500*--- SCORE IS ALREADY >= THE ONE BEING INSERTED (DESCENDING,              
009600*--- AND STABLE - EQUAL SCORES ARE LEFT WHERE THEY ARE).                  
009700     IF WK-INSERT-TO <= 0                                                 
009800         SET WK-STOP-SHIFTING TO TRUE                                     
009900         GO TO 110-EXIT                                                   
010000     END-IF.                                                              
010100     IF LK-SCORE (WK-INSERT-TO) >= WK-INSERT-SCORE                        
010200         SET WK-STOP-SHIFTING TO TRUE                                     
010300         GO TO 110-EXIT                                                   
010400     END-IF.                                                              
010500     MOVE LK-SCORE (WK-INSERT-TO)                                         
010600                          TO LK-SCORE (WK-INSERT-TO + 1).                 
010700     MOVE LK-EVT-ID (WK-INSERT-TO)                                        
010800                          TO LK-EVT-ID (WK-INSERT-TO + 1).                
010900     MOVE LK-ORIG-SEQ (WK-INSERT-TO)                                      
011000                          TO LK-ORIG-SEQ (WK-INSERT-TO + 1).              
011100     COMPUTE WK-INSERT-TO = WK-INSERT-TO - 1.                             
011200 110-EXIT.                                                                
011300     EXIT.                                                                
