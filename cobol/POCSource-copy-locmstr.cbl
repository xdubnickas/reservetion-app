000100****************************************************************          
000200* CIVIC CENTER EVENT SCHEDULING SYSTEM  (CCESS)                           
000300* COPY MEMBER:  LOCMSTR                                                   
000400* DESCRIPTION:  LOCALITY (VENUE) MASTER RECORD - ONE ENTRY PER            
000500*               BOOKABLE VENUE OWNED OR LEASED THROUGH A SPACE            
000600*               RENTER.                                                   
000700*                                                                         
000800* MAINTENANCE HISTORY                                                     
000900* DATE      BY   REQUEST     DESCRIPTION                                  
001000* --------  ---  ----------  -------------------------------              
001100* 08/22/89  DM   CCS-0161    ORIGINAL LAYOUT.                             
001200* 03/03/94  DM   CCS-0291    ADDED LOC-CITY-ID SO VENUES COULD            
001300*                            BE JOINED BACK TO CITYMSTR FOR THE           
001400*                            NEW DISTANCE SCORING.                        
001500****************************************************************          
001600 01  LOCMSTR-REC.                                                         
001700     05  LOC-ID                      PIC 9(09).                           
001800     05  LOC-NAME                    PIC X(100).                          
001900     05  LOC-ADDRESS                 PIC X(200).                          
002000     05  LOC-TOTAL-CAPACITY          PIC 9(06).                           
002100     05  LOC-CITY-ID                 PIC 9(09).                           
002200     05  LOC-SPACE-RENTER-ID         PIC 9(09).                           
002300     05  FILLER                      PIC X(020).                          
