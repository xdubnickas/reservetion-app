000100 IDENTIFICATION DIVISION.                                                 
000200****************************************************************          
000300 PROGRAM-ID.  EVSTSUB.                                                    
000400 AUTHOR. R. HUTCHINS.                                                     
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 03/20/86.                                                  
000700 DATE-COMPILED.                                                           
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900****************************************************************          
001000* CIVIC CENTER EVENT SCHEDULING SYSTEM  (CCESS)                           
001100* PROGRAM:     EVSTSUB                                                    
001200* PURPOSE:     COMMON EVENT-STATUS RULE, CALLED BY EVSTAT01 (THE          
001300*              NIGHTLY STATUS REFRESH) AND BY EVRANK01 (THE               
001400*              SUGGESTED-EVENTS RANKER, WHICH REFRESHES STATUS            
001500*              BEFORE IT FILTERS CANDIDATES). ONE COPY OF THE             
001600*              RULE, CALLED FROM BOTH PLACES, SO THE TWO JOBS             
001700*              CANNOT DRIFT APART.                                        
001800*                                                                         
001900* CALLING SEQUENCE:                                                       
002000*   CALL 'EVSTSUB' USING LK-MAX-CAPACITY, LK-CONFIRMED-COUNT,             
002100*                        LK-EVT-DATE, LK-EVT-START-TIME,                  
002200*                        LK-NEW-STATUS, LK-RETURN-CD.                     
002300*                                                                         
002400* MAINTENANCE HISTORY                                                     
002500* DATE      BY   REQUEST     DESCRIPTION                                  
002600* --------  ---  ----------  -------------------------------              
002700* 03/20/86  RH   CCS-0003    ORIGINAL PROGRAM. STATUS WAS JUST            
002800*                            ACTIVE/INACTIVE ON THAT DATE.                
002900* 11/30/91  DM   CCS-0232    ADDED THE "FULL" STATUS AND THE              
003000*                            CAPACITY-FIRST ORDERING - BOOKING            
003100*                            DESK WANTED FULL EVENTS FLAGGED              
003200*                            EVEN AFTER THE EVENT DATE PASSES.            
003300* 06/18/98  PO   CCS-0403    YEAR 2000 - EVT-DATE COMPARE WAS             
003400*                            DOING A 6-DIGIT (YYMMDD) SUBTRACT            
003500*                            THAT WRAPPED AT CENTURY. REPLACED            
003600*                            WITH THE 8-DIGIT/12-DIGIT COMBINED           
003700*                            TIMESTAMP COMPARE BELOW.                     
003800* 01/09/99  PO   CCS-0433    NO LOGIC CHANGE - RECOMPILED UNDER           
003900*                            THE NEW Y2K-CERTIFIED COMPILER.              
004000* 02/05/03  TV   CCS-0513    ADDED PARA-NAME TRACE FIELD TO MATCH         
004100*                            THE SHOP STANDARD USED IN CALCCOST.          
004200****************************************************************          
004300                                                                          
004400 ENVIRONMENT DIVISION.                                                    
004500 CONFIGURATION SECTION.                                                   
004600 SOURCE-COMPUTER. IBM-390.                                                
004700 OBJECT-COMPUTER. IBM-390.                                                
004800 SPECIAL-NAMES.                                                           
004900     C01 IS TOP-OF-FORM                                                   
005000     CLASS NUMERIC-RATING IS '0' THRU '5'                                 
005100     UPSI-0 ON STATUS IS CCS-DEBUG-ON                                     
005200            OFF STATUS IS CCS-DEBUG-OFF.                                  
005300                                                                          
005400 DATA DIVISION.                                                           
005500 WORKING-STORAGE SECTION.                                                 
005600*                                                                         
005700 01  WS-TRACE-FIELDS.                                                     
005800     05  WS-PARA-NAME            PIC X(20)     VALUE SPACES.              
005900*                                                                         
006000 01  WS-CURRENT-DATE-TIME.                                                
006100     05  WS-CURRENT-DATE-WK      PIC 9(08)     VALUE 0.                   
006200     05  WS-CURRENT-TIME-WK      PIC 9(04)     VALUE 0.                   
006300 01  WS-CURRENT-TIMESTAMP REDEFINES WS-CURRENT-DATE-TIME                  
006400                                  PIC 9(12).                              
006500*                                                                         
006600 01  WS-EVENT-DATE-TIME.                                                  
006700     05  WS-EVT-DATE-WK          PIC 9(08)     VALUE 0.                   
006800     05  WS-EVT-TIME-WK          PIC 9(04)     VALUE 0.                   
006900 01  WS-EVENT-TIMESTAMP REDEFINES WS-EVENT-DATE-TIME                      
007000                                  PIC 9(12).                              
007100*                                                                         
007200*--- SCAN/MATCH SCRATCH FIELDS - SAME 77-LEVEL HABIT USED BY              
007300*--- THE OLD REDEMPTION-ANALYSIS JOB'S SUB1/SUB2/TEST-STATUS.             
007400 77  WS-RETURN-CD             PIC S9(04) COMP VALUE 0.                    
007500 77  WS-RETURN-CD-DUMP REDEFINES WS-RETURN-CD PIC X(02).                  
007600*                                                                         
007700 77  WS-CONFIRMED-COMP       PIC S9(06) COMP-3 VALUE 0.                   
007800*                                                                         
007900 LINKAGE SECTION.                                                         
008000 01  LK-MAX-CAPACITY             PIC 9(06).                               
008100 01  LK-CONFIRMED-COUNT          PIC 9(06).                               
008200 01  LK-EVT-DATE                 PIC 9(08).                               
008300 01  LK-EVT-START-TIME           PIC 9(04).                               
008400 01  LK-NEW-STATUS               PIC X(08).                               
008500 01  LK-RETURN-CD                PIC S9(04) COMP.                         
008600*                                                                         
008700 PROCEDURE DIVISION USING LK-MAX-CAPACITY, LK-CONFIRMED-COUNT,            
008800         LK-EVT-DATE, LK-EVT-START-TIME, LK-NEW-STATUS,                   
008900         LK-RETURN-CD.                                                    
009000                                                                          
009100     PERFORM 000-SETUP-RTN THRU 000-EXIT.                                 
009200                                                                          
009300     PERFORM 100-CHECK-FULL THRU 100-EXIT.                                
009400     IF LK-NEW-STATUS NOT = SPACES                                        
009500         GO TO 900-EXIT-RTN.                                              
009600                                                                          
009700     PERFORM 200-CHECK-LAPSED THRU 200-EXIT.                              
009800     IF LK-NEW-STATUS NOT = SPACES                                        
009900         GO TO 900-EXIT-RTN.                                              
010000                                                                          
010100     PERFORM 300-SET-ACTIVE THRU 300-EXIT.                                
010200                                                                          
010300 900-EXIT-RTN.                                                            
010400     MOVE WS-RETURN-CD TO LK-RETURN-CD.                                   
010500     GOBACK.                                                              
010600                                                                          
010700 000-SETUP-RTN.                                                           
010800     MOVE '000-SETUP-RTN'      TO WS-PARA-NAME.                           
010900     MOVE SPACES               TO LK-NEW-STATUS.                          
011000     MOVE 0                    TO WS-RETURN-CD.                           
011100*--- PULL TODAY'S DATE/TIME SO THE LAPSED-EVENT CHECK BELOW CAN           
011200*--- COMPARE AGAINST IT                                                   
011300     ACCEPT WS-CURRENT-DATE-WK FROM DATE YYYYMMDD.                        
011400     ACCEPT WS-CURRENT-TIME-WK FROM TIME.                                 
011500*--- TIME COMES BACK HHMMSSHH - KEEP ONLY HHMM                            
011600     DIVIDE WS-CURRENT-TIME-WK BY 100                                     
011700         GIVING WS-CURRENT-TIME-WK.                                       
011800 000-EXIT.                                                                
011900     EXIT.                                                                
012000                                                                          
012100 100-CHECK-FULL.                                                          
012200*--- CCS-0232: FULL TAKES PRIORITY OVER THE DATE/TIME CHECK               
012300     MOVE '100-CHECK-FULL'     TO WS-PARA-NAME.                           
012400     MOVE LK-CONFIRMED-COUNT   TO WS-CONFIRMED-COMP.                      
012500     IF WS-CONFIRMED-COMP NOT < LK-MAX-CAPACITY                           
012600         MOVE 'FULL    '       TO LK-NEW-STATUS                           
012700     END-IF.                                                              
012800 100-EXIT.                                                                
012900     EXIT.                                                                
013000                                                                          
013100 200-CHECK-LAPSED.                                                        
013200*--- CCS-0003: HAS THE EVENT'S DATE/TIME ALREADY GONE BY? -               
013300*--- THE ORIGINAL ACTIVE/INACTIVE TEST.                                   
013400     MOVE '200-CHECK-LAPSED'   TO WS-PARA-NAME.                           
013500     MOVE LK-EVT-DATE          TO WS-EVT-DATE-WK.                         
013600     MOVE LK-EVT-START-TIME    TO WS-EVT-TIME-WK.                         
013700     IF WS-EVENT-TIMESTAMP < WS-CURRENT-TIMESTAMP                         
013800         MOVE 'INACTIVE'       TO LK-NEW-STATUS                           
013900     END-IF.                                                              
014000 200-EXIT.                                                                
014100     EXIT.                                                                
014200                                                                          
014300 300-SET-ACTIVE.                                                          
014400*--- FALLTHROUGH CASE - NEITHER FULL NOR LAPSED, SO THE EVENT IS          
014500*--- STILL ACTIVE.                                                        
014600     MOVE '300-SET-ACTIVE'     TO WS-PARA-NAME.                           
014700     MOVE 'ACTIVE  '           TO LK-NEW-STATUS.                          
014800 300-EXIT.                                                                
014900     EXIT.                                                                
