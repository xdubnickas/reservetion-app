000100****************************************************************          
000200* CIVIC CENTER EVENT SCHEDULING SYSTEM  (CCESS)                           
000300* COPY MEMBER:  RESMSTR                                                   
000400* DESCRIPTION:  RESERVATION MASTER RECORD - ONE ENTRY PER SEAT            
000500*               RESERVATION MADE BY A REGISTERED PATRON AGAINST           
000600*               AN EVENT.                                                 
000700*                                                                         
000800* MAINTENANCE HISTORY                                                     
000900* DATE      BY   REQUEST     DESCRIPTION                                  
001000* --------  ---  ----------  -------------------------------              
001100* 04/02/86  RH   CCS-0002    ORIGINAL LAYOUT.                             
001200* 07/19/90  DM   CCS-0188    ADDED RES-STATUS (PENDING/CONFIRMED/         
001300*                            CANCELLED) - REPLACES OLD Y/N FLAG.          
001400* 06/18/98  PO   CCS-0402    YEAR 2000 - RES-DATE EXPANDED FROM           
001500*                            10 DIGITS (YYMMDDHHMM) TO 14                 
001600*                            (YYYYMMDDHHMMSS). ADDED THE BROKEN-          
001700*                            OUT REDEFINE BELOW.                          
001800* 01/09/99  PO   CCS-0430    ADDED RES-RATING FOR THE NEW POST-           
001900*                            EVENT SURVEY (-1 = NOT RATED YET).           
002000****************************************************************          
002100 01  RESMSTR-REC.                                                         
002200     05  RES-ID                      PIC 9(09).                           
002300     05  RES-DATE                    PIC 9(14).                           
002400     05  RES-DATE-BROKEN REDEFINES RES-DATE.                              
002500         10  RES-DATE-YMD            PIC 9(08).                           
002600         10  RES-TIME-HMS            PIC 9(06).                           
002700     05  RES-STATUS                  PIC X(09).                           
002800         88  RES-IS-PENDING          VALUE 'PENDING  '.                   
002900         88  RES-IS-CONFIRMED        VALUE 'CONFIRMED'.                   
003000         88  RES-IS-CANCELLED        VALUE 'CANCELLED'.                   
003100     05  RES-RATING                  PIC S9(01).                          
003200         88  RES-NOT-RATED           VALUE -1.                            
003300     05  RES-RATING-DUMP REDEFINES RES-RATING                             
003400                                     PIC X(01).                           
003500     05  RES-USER-ID                 PIC 9(09).                           
003600     05  RES-EVENT-ID                PIC 9(09).                           
003700     05  FILLER                      PIC X(030).                          
