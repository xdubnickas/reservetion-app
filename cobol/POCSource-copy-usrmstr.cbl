000100****************************************************************          
000200* CIVIC CENTER EVENT SCHEDULING SYSTEM  (CCESS)                           
000300* COPY MEMBER:  USRMSTR                                                   
000400* DESCRIPTION:  REGISTERED PATRON RECORD (BATCH-RELEVANT FIELDS           
000500*               ONLY - THE SIGN-ON/PASSWORD PORTION OF THIS               
000600*               RECORD LIVES IN THE ONLINE SYSTEM'S OWN COPYBOOK          
000700*               AND IS NOT CARRIED HERE).                                 
000800*                                                                         
000900* MAINTENANCE HISTORY                                                     
001000* DATE      BY   REQUEST     DESCRIPTION                                  
001100* --------  ---  ----------  -------------------------------              
001200* 08/22/89  DM   CCS-0163    ORIGINAL LAYOUT.                             
001300* 03/03/94  DM   CCS-0292    ADDED PREFERENCE FIELDS FOR THE NEW          
001400*                            "SUGGESTED EVENTS" NIGHTLY RANKING.          
001500****************************************************************          
001600 01  USRMSTR-REC.                                                         
001700     05  USR-ID                      PIC 9(09).                           
001800     05  USR-USERNAME                PIC X(050).                          
001900     05  USR-PREFERRED-CATEGORY      PIC X(050).                          
002000     05  USR-MIN-PRICE               PIC S9(08).                          
002100         88  USR-MIN-PRICE-NOT-SET   VALUE -1.                            
002200     05  USR-MAX-PRICE               PIC S9(08).                          
002300         88  USR-MAX-PRICE-NOT-SET   VALUE -1.                            
002400     05  USR-PREFERRED-CITY-ID       PIC 9(09).                           
002500         88  USR-CITY-NOT-SET        VALUE 0.                             
002600     05  FILLER                      PIC X(020).                          
