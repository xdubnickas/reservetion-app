000100****************************************************************          
000200* CIVIC CENTER EVENT SCHEDULING SYSTEM  (CCESS)                           
000300* COPY MEMBER:  ROOMMSTR                                                  
000400* DESCRIPTION:  ROOM MASTER RECORD - ONE ENTRY PER BOOKABLE ROOM          
000500*               WITHIN A LOCALITY.                                        
000600*                                                                         
000700* MAINTENANCE HISTORY                                                     
000800* DATE      BY   REQUEST     DESCRIPTION                                  
000900* --------  ---  ----------  -------------------------------              
001000* 08/22/89  DM   CCS-0162    ORIGINAL LAYOUT.                             
001100* 11/30/91  DM   CCS-0231    ADDED ROOM-FLOOR (SIGNED) - THE              
001200*                            NEW ANNEX HAS TWO BASEMENT ROOMS.            
001300****************************************************************          
001400 01  ROOMMSTR-REC.                                                        
001500     05  ROOM-ID                     PIC 9(09).                           
001600     05  ROOM-NAME                   PIC X(100).                          
001700     05  ROOM-FLOOR                  PIC S9(03).                          
001800     05  ROOM-CAPACITY               PIC 9(06).                           
001900     05  ROOM-LOCALITY-ID            PIC 9(09).                           
002000     05  FILLER                      PIC X(020).                          
