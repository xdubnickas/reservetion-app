000100****************************************************************          
000200* CIVIC CENTER EVENT SCHEDULING SYSTEM  (CCESS)                           
000300* COPY MEMBER:  EVTMSTR                                                   
000400* DESCRIPTION:  EVENT MASTER RECORD - ONE ENTRY PER SCHEDULED             
000500*               EVENT (CONCERT, MEETING, BANQUET, ETC.) BOOKED            
000600*               AGAINST ONE OR MORE ROOMS AT A LOCALITY.                  
000700*                                                                         
000800* MAINTENANCE HISTORY                                                     
000900* DATE      BY   REQUEST     DESCRIPTION                                  
001000* --------  ---  ----------  -------------------------------              
001100* 03/14/86  RH   CCS-0001    ORIGINAL LAYOUT.                             
001200* 09/02/88  RH   CCS-0114    ADDED EVT-CATEGORY FOR THE NEW               
001300*                            "EVENT TYPE" SELECTION SCREEN.               
001400* 11/30/91  DM   CCS-0230    ADDED EVT-ROOM-IDS TABLE - EVENTS            
001500*                            CAN NOW SPAN MULTIPLE ROOMS AT ONE           
001600*                            LOCALITY (ANNEX + MAIN HALL).                
001700* 06/18/98  PO   CCS-0401    YEAR 2000 - EVT-DATE WAS 6 DIGITS            
001800*                            (YYMMDD), EXPANDED TO 8 (YYYYMMDD).          
001900*                            EVT-DATE-BROKEN REDEFINE ADDED SO            
002000*                            CALLERS DO NOT HAVE TO UNSTRING.             
002100* 02/05/03  TV   CCS-0512    ADDED EVT-PRICE-DUMP REDEFINE - OPS          
002200*                            WAS EYEBALLING PACKED PRICE FIELD            
002300*                            ON DUMPS WITH NO WAY TO READ IT.             
002400****************************************************************          
002500 01  EVTMSTR-REC.                                                         
002600     05  EVT-ID                      PIC 9(09).                           
002700     05  EVT-NAME                    PIC X(150).                          
002800     05  EVT-DESCRIPTION             PIC X(500).                          
002900     05  EVT-MAX-CAPACITY            PIC 9(06).                           
003000     05  EVT-CATEGORY                PIC X(050).                          
003100     05  EVT-PRICE                   PIC 9(08)V99 COMP-3.                 
003200     05  EVT-PRICE-DUMP REDEFINES EVT-PRICE                               
003300                                     PIC X(06).                           
003400     05  EVT-DATE                    PIC 9(08).                           
003500     05  EVT-DATE-BROKEN REDEFINES EVT-DATE.                              
003600         10  EVT-DATE-YYYY           PIC 9(04).                           
003700         10  EVT-DATE-MM             PIC 9(02).                           
003800         10  EVT-DATE-DD             PIC 9(02).                           
003900     05  EVT-START-TIME              PIC 9(04).                           
004000     05  EVT-START-TIME-BROKEN REDEFINES EVT-START-TIME.                  
004100         10  EVT-START-HH            PIC 9(02).                           
004200         10  EVT-START-MM            PIC 9(02).                           
004300     05  EVT-DURATION-MIN            PIC 9(05).                           
004400     05  EVT-STATUS                  PIC X(08).                           
004500         88  EVT-IS-ACTIVE           VALUE 'ACTIVE  '.                    
004600         88  EVT-IS-FULL             VALUE 'FULL    '.                    
004700         88  EVT-IS-INACTIVE         VALUE 'INACTIVE'.                    
004800     05  EVT-ORGANIZER-ID            PIC 9(09).                           
004900     05  EVT-ROOM-COUNT              PIC 9(02).                           
005000     05  EVT-ROOM-IDS                PIC 9(09)                            
005100                                     OCCURS 10 TIMES                      
005200                                     INDEXED BY EVT-ROOM-IX.              
005300     05  FILLER                      PIC X(050).                          
