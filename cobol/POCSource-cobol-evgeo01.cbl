000100 IDENTIFICATION DIVISION.                                                 
000200****************************************************************          
000300 PROGRAM-ID. EVGEO01.                                                     
000400 AUTHOR. T. VANCE.                                                        
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 09/14/01.                                                  
000700 DATE-COMPILED.                                                           
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900****************************************************************          
001000* PROGRAM:  EVGEO01                                                       
001100*                                                                         
001200* PURPOSE:  CALLED BY EVRANK01 TO (1) FIND THE CITY MASTER ENTRY          
001300*           NEAREST A SUPPLIED LATITUDE/LONGITUDE AND (2) RETURN          
001400*           THE GREAT-CIRCLE DISTANCE IN KILOMETERS BETWEEN TWO           
001500*           POINTS.  BOTH PATRON-SUPPLIED COORDINATES AND EVENT           
001600*           VENUE COORDINATES ARE DECIMAL DEGREES, SIGNED, SIX            
001700*           DECIMAL PLACES.                                               
001800*                                                                         
001900*           THIS IS THE ONE PROGRAM IN THE SUITE THAT USES                
002000*           COMPILER INTRINSIC FUNCTIONS - THE HAVERSINE FORMULA          
002100*           NEEDS SIN, COS, ATAN AND SQRT AND THERE IS NO WAY TO          
002200*           BUILD THOSE FROM PACKED-DECIMAL ARITHMETIC. EVERY             
002300*           OTHER CALCULATION IN THE SUITE STICKS TO THE SHOP'S           
002400*           USUAL COMPUTE/ARITHMETIC-VERB STYLE - SEE EVSTSUB             
002500*           AND EVRANK01.                                                 
002600*                                                                         
002700* MAINTENANCE HISTORY                                                     
002800* DATE      BY   REQUEST     DESCRIPTION                                  
002900* --------  ---  ----------  -------------------------------              
003000* 09/14/01  TV   CCS-0500    ORIGINAL PROGRAM - PULLED OUT OF             
003100*                            EVRANK01 SO THE TRIG CAN BE UNIT             
003200*                            TESTED BY ITSELF (RUNS ON A                  
003300*                            DIFFERENT COMPILER RELEASE THAN THE          
003400*                            REST OF THE SUITE - SEE OPS NOTE             
003500*                            CCS-0500 IN THE RUNBOOK).                    
003600* 03/11/02  TV   CCS-0507    FUNCTION ATAN RETURNS RADIANS IN THE         
003700*                            RANGE -PI/2 TO +PI/2 ONLY - ADDED THE        
003800*                            QUADRANT-CORRECTION LOGIC BELOW SO           
003900*                            200-HAVERSINE-DISTANCE BUILDS A TRUE         
004000*                            ATAN2(Y,X) INSTEAD OF A BARE ATAN.           
004100****************************************************************          
004200 ENVIRONMENT DIVISION.                                                    
004300 CONFIGURATION SECTION.                                                   
004400 SOURCE-COMPUTER. IBM-390.                                                
004500 OBJECT-COMPUTER. IBM-390.                                                
004600 SPECIAL-NAMES.                                                           
004700     C01 IS TOP-OF-FORM                                                   
004800     UPSI-0 ON STATUS IS CCS-DEBUG-ON                                     
004900            OFF STATUS IS CCS-DEBUG-OFF.                                  
005000                                                                          
005100 DATA DIVISION.                                                           
005200 WORKING-STORAGE SECTION.                                                 
005300*                                                                         
005400 01  WS-TRACE-FIELDS.                                                     
005500     05  WS-PARA-NAME             PIC X(20)  VALUE SPACES.                
005600*                                                                         
005700 01  WS-CONSTANTS.                                                        
005800     05  WS-EARTH-RADIUS-KM       PIC 9(04)V9(02) VALUE 6371.00.          
005900     05  WS-PI                    PIC 9(01)V9(09) COMP-3                  
006000                                              VALUE 3.141592654.          
006100     05  WS-DEGREES-TO-RADIANS    PIC 9(01)V9(09) COMP-3                  
006200                                              VALUE 0.017453293.          
006300*                                                                         
006400 01  WS-RADIAN-FIELDS COMP-3.                                             
006500     05  WS-LAT1-RAD              PIC S9(02)V9(09).                       
006600     05  WS-LAT2-RAD              PIC S9(02)V9(09).                       
006700     05  WS-DLAT-RAD              PIC S9(02)V9(09).                       
006800     05  WS-DLON-RAD              PIC S9(02)V9(09).                       
006900 01  WS-RADIAN-FIELDS-DUMP REDEFINES WS-RADIAN-FIELDS PIC X(24).          
007000*                                                                         
007100 01  WS-HAVERSINE-WORK COMP-3.                                            
007200     05  WS-SIN-HALF-DLAT         PIC S9(02)V9(09).                       
007300     05  WS-SIN-HALF-DLON         PIC S9(02)V9(09).                       
007400     05  WS-COS-LAT1              PIC S9(02)V9(09).                       
007500     05  WS-COS-LAT2              PIC S9(02)V9(09).                       
007600     05  WS-HAV-A                 PIC S9(02)V9(09).                       
007700     05  WS-HAV-C                 PIC S9(02)V9(09).                       
007800     05  WS-SQRT-A                PIC S9(02)V9(09).                       
007900     05  WS-SQRT-1-MINUS-A        PIC S9(02)V9(09).                       
008000     05  WS-ATAN2-RESULT          PIC S9(02)V9(09).                       
008100 01  WS-HAVERSINE-WORK-DUMP REDEFINES WS-HAVERSINE-WORK PIC X(36).        
008200*                                                                         
008300 01  WS-CALC-POINTS COMP-3.                                               
008400     05  WS-CALC-LAT-1            PIC S9(03)V9(06).                       
008500     05  WS-CALC-LON-1            PIC S9(03)V9(06).                       
008600     05  WS-CALC-LAT-2            PIC S9(03)V9(06).                       
008700     05  WS-CALC-LON-2            PIC S9(03)V9(06).                       
008800 01  WS-CALC-POINTS-DUMP REDEFINES WS-CALC-POINTS PIC X(20).              
008900*                                                                         
009000*--- SCAN/MATCH SCRATCH FIELDS - SAME 77-LEVEL HABIT USED BY              
009100*--- THE OLD REDEMPTION-ANALYSIS JOB'S SUB1/SUB2/TEST-STATUS.             
009200 77  WS-BEST-DISTANCE         PIC S9(07)V9(02) COMP-3                     
009300                                          VALUE +9999999.                 
009400 77  WS-BEST-CITY-IX          PIC 9(04) COMP VALUE 0.                     
009500 77  WS-CITY-IX               PIC 9(04) COMP VALUE 0.                     
009600 77  WS-CANDIDATE-DISTANCE    PIC S9(07)V9(02) COMP-3.                    
009700*                                                                         
009800 LINKAGE SECTION.                                                         
009900*                                                                         
010000 01  LK-FUNCTION-CODE             PIC X(01).                              
010100     88  LK-FIND-NEAREST-CITY             VALUE '1'.                      
010200     88  LK-HAVERSINE-ONLY                VALUE '2'.                      
010300*                                                                         
010400 01  LK-POINT-1.                                                          
010500     05  LK-LAT-1                 PIC S9(03)V9(06).                       
010600     05  LK-LON-1                 PIC S9(03)V9(06).                       
010700*                                                                         
010800 01  LK-POINT-2.                                                          
010900     05  LK-LAT-2                 PIC S9(03)V9(06).                       
011000     05  LK-LON-2                 PIC S9(03)V9(06).                       
011100*                                                                         
011200 01  LK-CITY-TABLE-CTL.                                                   
011300     05  LK-CITY-TABLE-CNT        PIC 9(04) COMP.                         
011400 01  LK-CITY-TABLE.                                                       
011500     05  LK-CITY-ENTRY OCCURS 0 TO 9999 TIMES                             
011600             DEPENDING ON LK-CITY-TABLE-CNT.                              
011700         10  LK-CITY-ID           PIC 9(09).                              
011800         10  LK-CITY-HAS-COORDS   PIC X(01).                              
011900         10  LK-CITY-LAT          PIC S9(03)V9(06).                       
012000         10  LK-CITY-LON          PIC S9(03)V9(06).                       
012100*                                                                         
012200 01  LK-RESULT-DISTANCE-KM        PIC S9(07)V9(02).                       
012300 01  LK-RESULT-CITY-ID            PIC 9(09).                              
012400 01  LK-RESULT-CITY-FOUND         PIC X(01).                              
012500     88  LK-A-CITY-WAS-FOUND              VALUE 'Y'.                      
012600     88  LK-NO-CITY-WAS-FOUND              VALUE 'N'.                     
012700*                                                                         
012800 PROCEDURE DIVISION USING LK-FUNCTION-CODE, LK-POINT-1,                   
012900         LK-POINT-2, LK-CITY-TABLE-CTL, LK-CITY-TABLE,                    
013000         LK-RESULT-DISTANCE-KM, LK-RESULT-CITY-ID,                        
013100         LK-RESULT-CITY-FOUND.                                            
013200                                                                          
013300     MOVE '000-SETUP-RTN'         TO WS-PARA-NAME.                        
013400     MOVE 0                       TO LK-RESULT-DISTANCE-KM.               
013500     MOVE 0                       TO LK-RESULT-CITY-ID.                   
013600     MOVE 'N'                     TO LK-RESULT-CITY-FOUND.                
013700                                                                          
013800     IF LK-FIND-NEAREST-CITY                                              
013900         PERFORM 100-FIND-NEAREST-CITY THRU 100-EXIT                      
014000     ELSE                                                                 
014100         MOVE LK-LAT-1 TO WS-CALC-LAT-1                                   
014200         MOVE LK-LON-1 TO WS-CALC-LON-1                                   
014300         MOVE LK-LAT-2 TO WS-CALC-LAT-2                                   
014400         MOVE LK-LON-2 TO WS-CALC-LON-2                                   
014500         PERFORM 200-HAVERSINE-DISTANCE THRU 200-EXIT                     
014600         COMPUTE LK-RESULT-DISTANCE-KM ROUNDED = WS-HAV-C                 
014700     END-IF.                                                              
014800                                                                          
014900     GOBACK.                                                              
015000                                                                          
015100 100-FIND-NEAREST-CITY.                                                   
015200*--- CCS-0498: BOOKING DESK WANTED THE CLOSEST CITY WITH A                
015300*--- COORDINATE ON FILE - NO COORDINATES ANYWHERE MEANS NO MATCH.         
015400     MOVE '100-FIND-NEAREST-CITY' TO WS-PARA-NAME.                        
015500     MOVE 9999999                 TO WS-BEST-DISTANCE.                    
015600     MOVE 0                       TO WS-BEST-CITY-IX.                     
015700     PERFORM 110-TEST-ONE-CITY THRU 110-EXIT                              
015800             VARYING WS-CITY-IX FROM 1 BY 1                               
015900             UNTIL WS-CITY-IX > LK-CITY-TABLE-CNT.                        
016000     IF WS-BEST-CITY-IX > 0                                               
016100         MOVE LK-CITY-ID (WS-BEST-CITY-IX) TO LK-RESULT-CITY-ID           
016200         MOVE WS-BEST-DISTANCE           TO LK-RESULT-DISTANCE-KM         
016300         MOVE 'Y'                        TO LK-RESULT-CITY-FOUND          
016400     END-IF.                                                              
016500 100-EXIT.                                                                
016600     EXIT.                                                                
016700                                                                          
016800 110-TEST-ONE-CITY.                                                       
016900     IF LK-CITY-HAS-COORDS (WS-CITY-IX) = 'Y'                             
017000         MOVE LK-LAT-1 TO WS-CALC-LAT-1                                   
017100         MOVE LK-LON-1 TO WS-CALC-LON-1                                   
017200         MOVE LK-CITY-LAT (WS-CITY-IX) TO WS-CALC-LAT-2                   
017300         MOVE LK-CITY-LON (WS-CITY-IX) TO WS-CALC-LON-2                   
017400         PERFORM 200-HAVERSINE-DISTANCE THRU 200-EXIT                     
017500         MOVE WS-HAV-C TO WS-CANDIDATE-DISTANCE                           
017600         IF WS-CANDIDATE-DISTANCE < WS-BEST-DISTANCE                      
017700             MOVE WS-CANDIDATE-DISTANCE TO WS-BEST-DISTANCE               
017800             MOVE WS-CITY-IX            TO WS-BEST-CITY-IX                
017900         END-IF                                                           
018000     END-IF.                                                              
018100 110-EXIT.                                                                
018200     EXIT.                                                                
018300                                                                          
018400 200-HAVERSINE-DISTANCE.                                                  
018500*--- GREAT-CIRCLE DISTANCE CALC. INPUTS ARRIVE IN                         
018600*--- WS-CALC-LAT-1/LON-1/LAT-2/LON-2,                                     
018700*--- LOADED BY THE CALLER JUST BEFORE THIS PARAGRAPH IS                   
018800*--- PERFORMED - PERFORM CANNOT PASS PARAMETERS THE WAY CALL              
018900*--- CAN, SO THIS PAIR OF WORKING-STORAGE FIELDS IS THE SHOP'S            
019000*--- USUAL WAY OF SHARING A COMMON CALCULATION AMONG SEVERAL              
019100*--- CALLERS IN THE SAME PROGRAM.                                         
019200     MOVE '200-HAVERSINE-DISTANCE' TO WS-PARA-NAME.                       
019300     COMPUTE WS-LAT1-RAD = WS-CALC-LAT-1 * WS-DEGREES-TO-RADIANS.         
019400     COMPUTE WS-LAT2-RAD = WS-CALC-LAT-2 * WS-DEGREES-TO-RADIANS.         
019500     COMPUTE WS-DLAT-RAD = (WS-CALC-LAT-2 - WS-CALC-LAT-1)                
019600             * WS-DEGREES-TO-RADIANS.                                     
019700     COMPUTE WS-DLON-RAD = (WS-CALC-LON-2 - WS-CALC-LON-1)                
019800             * WS-DEGREES-TO-RADIANS.                                     
019900                                                                          
020000     COMPUTE WS-SIN-HALF-DLAT =                                           
020100             FUNCTION SIN (WS-DLAT-RAD / 2).                              
020200     COMPUTE WS-SIN-HALF-DLON =                                           
020300             FUNCTION SIN (WS-DLON-RAD / 2).                              
020400     COMPUTE WS-COS-LAT1 = FUNCTION COS (WS-LAT1-RAD).                    
020500     COMPUTE WS-COS-LAT2 = FUNCTION COS (WS-LAT2-RAD).                    
020600                                                                          
020700     COMPUTE WS-HAV-A =                                                   
020800             (WS-SIN-HALF-DLAT * WS-SIN-HALF-DLAT) +                      
020900             (WS-COS-LAT1 * WS-COS-LAT2 *                                 
021000              WS-SIN-HALF-DLON * WS-SIN-HALF-DLON).                       
021100                                                                          
021200     IF WS-HAV-A < 0                                                      
021300         MOVE 0 TO WS-HAV-A                                               
021400     END-IF.                                                              
021500     IF WS-HAV-A > 1                                                      
021600         MOVE 1 TO WS-HAV-A                                               
021700     END-IF.                                                              
021800                                                                          
021900     COMPUTE WS-SQRT-A = FUNCTION SQRT (WS-HAV-A).                        
022000     COMPUTE WS-SQRT-1-MINUS-A = FUNCTION SQRT (1 - WS-HAV-A).            
022100                                                                          
022200*--- ATAN2(SQRT-A, SQRT-1-MINUS-A) - X (SQRT-1-MINUS-A) IS ALWAYS         
022300*--- >= 0 SINCE WS-HAV-A IS CLAMPED TO [0,1], SO ONLY THE X > 0           
022400*--- AND X = 0 BRANCHES OF A TRUE ATAN2 ARE EVER TAKEN, BUT BOTH          
022500*--- ARE CODED HERE SO THE PARAGRAPH READS AS A COMPLETE ATAN2.           
022600     IF WS-SQRT-1-MINUS-A > 0                                             
022700         COMPUTE WS-ATAN2-RESULT =                                        
022800                 FUNCTION ATAN (WS-SQRT-A / WS-SQRT-1-MINUS-A)            
022900     ELSE                                                                 
023000         IF WS-SQRT-A >= 0                                                
023100             COMPUTE WS-ATAN2-RESULT = WS-PI / 2                          
023200         ELSE                                                             
023300             COMPUTE WS-ATAN2-RESULT = 0 - (WS-PI / 2)                    
023400         END-IF                                                           
023500     END-IF.                                                              
023600                                                                          
023700     COMPUTE WS-HAV-C = 2 * WS-ATAN2-RESULT.                              
023800     COMPUTE WS-HAV-C ROUNDED = WS-HAV-C * WS-EARTH-RADIUS-KM.            
023900 200-EXIT.                                                                
024000     EXIT.                                                                
